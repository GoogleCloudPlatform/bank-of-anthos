000100*****************************************************************
000200* Authors: Peter B, Bertil K and Sergejs S.
000300* Purpose: Replay the branch ledger to recompute account
000400*          balances, maintain per-account transaction history,
000500*          and print the balance/posting report with control
000600*          totals.
000700*
000800* This job never posts anything - it is a read-only replay of
000900* whatever LDGVAL01 already wrote to the ledger.  It rebuilds each
001000* local account's balance from scratch every run by walking
001100* LEDGER-IN transaction by transaction rather than carrying a
001200* balance forward from the prior day's BALANCES file, on the theory
001300* that a replay from the ledger of record is the only way to be
001400* certain a bug in an earlier run's balance never propagates
001500* forward undetected.  BALANCE-FILE is a byproduct written for
001600* whatever downstream reporting or interest-calculation job wants a
001700* flat account/balance extract; the printed report is the primary
001800* deliverable, reviewed by branch staff every morning.
001900*
002000* LEDGTOTS (read once, in 100-LOAD-CONTROL-TOTALS) is the single
002100* summary record LDGVAL01 leaves behind - this job reports the
002200* posting run's own read/accept/reject counts verbatim rather than
002300* recomputing them, since PENDING-FILE is long gone by the time this
002400* job runs and the only record of how many transactions were
002500* rejected, and why, lives in that one record.
002600* Initial Version Created: 2019-08-19
002700*****************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.    balrep01.
003000 AUTHOR.        PETER B.
003100 INSTALLATION.  PBS DATA AB - LEDGER SYSTEMS.
003200 DATE-WRITTEN.  1988-09-30.
003300 DATE-COMPILED.
003400 SECURITY.      PBS INTERNAL USE ONLY.
003500*****************************************************************
003600*  CHANGE LOG
003700*  ----------
003800*  1988-09-30  PB    INITIAL VERSION - REPLACED INVOICE PRINT RUN
003900*                     WITH BRANCH BALANCE REPLAY AND REPORT,
004000*                     DROPPED DB2, PLAIN SEQUENTIAL (REQ 44230).
004100*  1990-02-14  BK    ADDED PER-ACCOUNT TRANSACTION HISTORY TABLE,
004200*                     CAPPED AT 100 ENTRIES PER AUDIT STANDARD
004300*                     (REQ 45109).
004400*  1993-07-22  PB    CONTROL-BREAK STYLE REJECT BREAKDOWN ADDED TO
004500*                     THE REPORT FOOTER PER BRANCH AUDIT REQUEST
004600*                     (REQ 47760).
004700*  1998-11-30  BK    Y2K - RUN-DATE HEADING FIELD ALREADY 4-DIGIT
004800*                     YEAR, LOGGED FOR THE Y2K REGISTER, NO CODE
004900*                     CHANGE REQUIRED (REQ 60002).
005000*  2005-04-11  SS    RAISED WS-BAL-TABLE FROM 5000 TO 20000 ENTRIES
005100*                     TO MATCH THE POSTING JOB'S LIMIT (REQ 74910).
005200*  2019-08-19  JLM   REWRITTEN AROUND COPYLIB-TRANREC AND
005300*                     COPYLIB-BALREC LAYOUTS, READS THE NEW
005400*                     LEDGTOTS CONTROL FILE (REQ 88117).
005500*  2021-04-02  SS    MOVED WS-AMOUNT-WORK, WS-SEARCH-ACCT-NO AND
005600*                     HISTORY-LIMIT OFF THE 01-LEVEL AND ONTO
005700*                     77-LEVELS TO MATCH THE SAME CLEANUP DONE IN
005800*                     LDGVAL01 - EACH IS A LONE SCALAR, NONE BELONGS
005900*                     TO A GROUP (REQ 91530).
006000*  2026-05-12  SS    210-UPDATE-HISTORY WAS ONLY SHIFTING THE
006100*                     HISTORY TABLE DOWN WHEN IT WAS ALREADY AT
006200*                     HISTORY-LIMIT; EVERY ACCOUNT WITH FEWER THAN
006300*                     100 TRANSACTIONS HAD ITS SECOND AND LATER
006400*                     POSTINGS OVERWRITE SLOT 1 INSTEAD OF FILLING
006500*                     SLOTS 2-N, SO THE STATEMENT SHOWED ONLY THE
006600*                     ONE MOST RECENT TRANSFER NO MATTER HOW MANY
006700*                     HAD RUN.  NOW SHIFTS UNCONDITIONALLY BEFORE
006800*                     EVERY INSERT (REQ 91004).
006900*****************************************************************
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200*----------------------------------------------------------------
007300* SPECIAL-NAMES coded the same way in every module of this system;
007400* UPSI-0/RERUN-REQUESTED is declared for consistency though this
007500* read-only reporting job has no rerun behavior of its own to
007600* change - a rerun simply reproduces the same report as long as
007700* LEDGER-IN and LEDGTOTS have not changed underneath it.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM
008000     CLASS NUMERIC-DIGITS IS '0' THRU '9'
008100     UPSI-0 ON STATUS IS RERUN-REQUESTED.
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400*----------------------------------------------------------------
008500* LEDGER-IN is LDGVAL01's LEDGER-OUT, read here start to finish
008600* every run - this job never writes back to it.  TOTALS-FILE is the
008700* one-record LEDGTOTS summary from the same posting run.  BALANCE-
008800* FILE and REPORT-FILE are this job's own two outputs: a flat
008900* account/balance extract and the printed balance report.
009000     SELECT LEDGER-IN    ASSIGN TO LEDGEROT
009100         ORGANIZATION IS SEQUENTIAL
009200         FILE STATUS IS WS-LEDGERIN-STATUS.
009300
009400     SELECT TOTALS-FILE  ASSIGN TO LEDGTOTS
009500         ORGANIZATION IS SEQUENTIAL
009600         FILE STATUS IS WS-TOTALS-STATUS.
009700
009800     SELECT BALANCE-FILE ASSIGN TO BALANCES
009900         ORGANIZATION IS SEQUENTIAL
010000         FILE STATUS IS WS-BALANCE-STATUS.
010100
010200     SELECT REPORT-FILE  ASSIGN TO BALRPT
010300         ORGANIZATION IS LINE SEQUENTIAL
010400         FILE STATUS IS WS-REPORT-STATUS.
010500*****************************************************************
010600 DATA DIVISION.
010700 FILE SECTION.
010800*----------------------------------------------------------------
010900* Posted-transaction ledger, replayed start to finish exactly once
011000* per run in ascending TRANSACTION-ID order.
011100 FD  LEDGER-IN
011200     RECORDING MODE IS F
011300     BLOCK CONTAINS 0 RECORDS.
011400     COPY COPYLIB-TRANREC.CPY.
011500
011600*----------------------------------------------------------------
011700* One-record posting summary written by LDGVAL01, read once and
011800* closed immediately in 100-LOAD-CONTROL-TOTALS.
011900 FD  TOTALS-FILE
012000     RECORDING MODE IS F.
012100 01  TOTALS-REC                     PIC X(100).
012200
012300*----------------------------------------------------------------
012400* Flat account/balance extract, one record per local account,
012500* written alongside the matching report detail line in
012600* 510-PRINT-DETAIL-LINE.
012700 FD  BALANCE-FILE
012800     RECORDING MODE IS F.
012900     COPY COPYLIB-BALREC.CPY.
013000
013100*----------------------------------------------------------------
013200* Printed balance report, 132 columns to leave room for the widest
013300* edited money field on the totals page.
013400 FD  REPORT-FILE.
013500 01  REPORT-LINE                    PIC X(132).
013600*****************************************************************
013700 WORKING-STORAGE SECTION.
013800*----------------------------------------------------------------
013900* Single EOF switch - this job has only one input stream to drive a
014000* loop off of, LEDGER-IN; TOTALS-FILE is read once outside any loop.
014100 01  WS-SWITCHES.
014200     05  WS-LEDGER-EOF-SW           PIC X VALUE 'N'.
014300         88  WS-LEDGER-EOF               VALUE 'Y'.
014400     05  FILLER                     PIC X(01).
014500
014600*----------------------------------------------------------------
014700* FILE STATUS holder for each of the four datasets.
014800 01  WS-FILE-STATUS-FIELDS.
014900     05  WS-LEDGERIN-STATUS         PIC XX.
015000         88  WS-LEDGERIN-OK             VALUE '00'.
015100     05  WS-TOTALS-STATUS           PIC XX.
015200         88  WS-TOTALS-OK               VALUE '00'.
015300     05  WS-BALANCE-STATUS          PIC XX.
015400         88  WS-BALANCE-OK              VALUE '00'.
015500     05  WS-REPORT-STATUS           PIC XX.
015600         88  WS-REPORT-OK               VALUE '00'.
015700     05  FILLER                     PIC X(01).
015800
015900 01  WS-LOCAL-ROUTING-NUMBER        PIC X(09) VALUE '881000001'.
016000* Same constant, same value, as LDGVAL01's copy - kept as a literal
016100* here rather than shared through a copybook because this job never
016200* posts a transaction against it, only compares TRAN-FROM-ROUTE and
016300* TRAN-TO-ROUTE to it while replaying the ledger.
016400
016500*----------------------------------------------------------------
016600* Control totals read in from LEDGTOTS (written by LDGVAL01) -
016700* every field here is LDGVAL01's WT-xxx group verbatim, read with a
016800* READ ... INTO so the group-level REDEFINES below can also treat
016900* the whole 100-byte record as a flat PIC X for a straight file-to-
017000* file compare if a maintainer ever needs one.
017100 01  WS-TOTALS-IN.
017200     05  WT-READ-COUNT              PIC 9(7).
017300     05  WT-ACCEPT-COUNT            PIC 9(7).
017400     05  WT-REJECT-COUNT            PIC 9(7).
017500     05  WT-REJ-FORMAT-CNT          PIC 9(7).
017600     05  WT-REJ-AUTH-CNT            PIC 9(7).
017700     05  WT-REJ-SELF-CNT            PIC 9(7).
017800     05  WT-REJ-AMOUNT-CNT          PIC 9(7).
017900     05  WT-REJ-DUP-CNT             PIC 9(7).
018000     05  WT-REJ-FUNDS-CNT           PIC 9(7).
018100     05  WT-ACCEPT-AMOUNT           PIC S9(13).
018200     05  WT-ACCEPT-AMOUNT-DOL REDEFINES WT-ACCEPT-AMOUNT
018300                                    PIC S9(11)V99.
018400     05  WT-STARTING-MAX-ID         PIC 9(12).
018500     05  FILLER                     PIC X(12).
018600 01  WS-TOTALS-IN-RED REDEFINES WS-TOTALS-IN
018700                                    PIC X(100).
018800
018900*----------------------------------------------------------------
019000* Running balance / history table, one entry per local account
019100* found while replaying the ledger.  History is bounded at
019200* HISTORY-LIMIT (branch standard is 100 lines per audit standard
019300* REQ 45109), newest first, shifted down to drop the oldest when
019400* full.  Sized to 20000 accounts to match the posting job's own
019500* balance-table limit (REQ 74910) - the two tables track the same
019600* population of accounts and a mismatch between the two limits
019700* would let one job silently truncate accounts the other still
019800* has room for.  Carried as a standalone 77-level scalar, same
019900* reasoning as the WS-AMOUNT-WORK group of scratch fields in
020000* LDGVAL01 (REQ 91530).
020100 77  HISTORY-LIMIT                  PIC S9(3) COMP VALUE +100.
020200
020300 01  WS-BAL-TABLE-CTL.
020400     05  WS-BAL-COUNT               PIC S9(5) COMP VALUE ZERO.
020500     05  FILLER                     PIC X(01).
020600 01  WS-BAL-TABLE.
020700*----------------------------------------------------------------
020800* One entry per local account.  WS-BAL-AMOUNT is the running
020900* balance in cents, packed; WS-BAL-AMOUNT-RED overlays the same
021000* bytes unsigned-display-shaped for the BALANCES file write, and
021100* WS-BAL-DOLLARS overlays it a third way with an assumed decimal
021200* point purely so 510-PRINT-DETAIL-LINE can MOVE it straight into
021300* the edited DL-BALANCE picture without a manual divide.
021400* WS-BAL-RUN-TRAN-CNT counts only the transactions posted in
021500* today's run (see 210-UPDATE-HISTORY); WS-BAL-HIST-COUNT and
021600* WS-BAL-HIST-ENTRY hold the account's transaction-id history,
021700* newest first, capped at HISTORY-LIMIT.
021800     05  WS-BAL-ENTRY OCCURS 0 TO 20000 TIMES
021900                       DEPENDING ON WS-BAL-COUNT
022000                       INDEXED BY WS-BAL-IDX.
022100         10  WS-BAL-ACCT-NO         PIC X(10).
022200         10  WS-BAL-AMOUNT          PIC S9(11) COMP-3.
022300         10  WS-BAL-AMOUNT-RED REDEFINES WS-BAL-AMOUNT
022400                                    PIC S9(11).
022500*        dollars-and-cents view of the same cents-only storage,
022600*        for the edited report line only (BALANCES stays in cents
022700*        per the file layout).
022800         10  WS-BAL-DOLLARS REDEFINES WS-BAL-AMOUNT
022900                                    PIC S9(9)V99 COMP-3.
023000         10  WS-BAL-RUN-TRAN-CNT    PIC S9(5) COMP.
023100         10  WS-BAL-HIST-COUNT      PIC S9(3) COMP.
023200         10  WS-BAL-HIST-ENTRY OCCURS 100 TIMES
023300                       INDEXED BY WS-HST-IDX WS-HST-SHF
023400                                    PIC 9(12) COMP-3.
023500         10  FILLER                 PIC X(01).
023600
023700*----------------------------------------------------------------
023800* Amount and search-key scratch fields, each a lone scalar reused
023900* across 200-REPLAY-LEDGER and 210-UPDATE-HISTORY - carried as
024000* 77-levels for the same reason HISTORY-LIMIT above is (REQ 91530).
024100 77  WS-AMOUNT-WORK                 PIC S9(09) COMP-3.
024200 77  WS-AMOUNT-WORK-RED REDEFINES WS-AMOUNT-WORK
024300                                    PIC S9(09).
024400 77  WS-SEARCH-ACCT-NO              PIC X(10).
024500
024600*----------------------------------------------------------------
024700* Report heading / detail / total lines, edited pictures per the
024800* shop's habit of Z9.99-style edited money fields.  Every 01-level
024900* below this point is a print-line group, moved whole into
025000* REPORT-LINE by a WRITE ... FROM rather than built up field by
025100* field in REPORT-LINE itself, so the report layout can change
025200* without touching the WRITE statements in the procedure division.
025300 01  WS-REPORT-DATE.
025400     05  WS-RD-YY                   PIC 9(02).
025500     05  WS-RD-MM                   PIC 9(02).
025600     05  WS-RD-DD                   PIC 9(02).
025700     05  FILLER                     PIC X(01).
025800 01  WS-REPORT-DATE-DISPLAY         PIC X(10).
025900* YYYY-MM-DD built by STRING in 500-PRINT-HEADING, using the same
026000* fixed '20' century prefix as LDGVAL01's timestamp field.
026100
026200 01  HL-HEADING-1.
026300     05  FILLER                     PIC X(30) VALUE SPACE.
026400     05  FILLER                     PIC X(30)
026500             VALUE 'BRANCH LEDGER BALANCE REPORT'.
026600     05  FILLER                     PIC X(72) VALUE SPACE.
026700 01  HL-HEADING-2.
026800     05  FILLER                     PIC X(10) VALUE 'RUN DATE: '.
026900     05  HL-RUN-DATE                PIC X(10).
027000     05  FILLER                     PIC X(10) VALUE SPACE.
027100     05  FILLER                     PIC X(15) VALUE 'LOCAL ROUTING: '.
027200     05  HL-ROUTING                 PIC X(09).
027300     05  FILLER                     PIC X(78) VALUE SPACE.
027400
027500 01  DL-DETAIL-LINE.
027600     05  FILLER                     PIC X(04) VALUE SPACE.
027700     05  DL-ACCOUNT-ID              PIC X(10).
027800     05  FILLER                     PIC X(04) VALUE SPACE.
027900     05  DL-BALANCE                 PIC ZZ,ZZZ,ZZ9.99-.
028000     05  FILLER                     PIC X(04) VALUE SPACE.
028100     05  DL-TRAN-COUNT              PIC ZZZ,ZZ9.
028200     05  FILLER                     PIC X(01)
028300             VALUE ' transactions posted'.
028400     05  FILLER                     PIC X(76) VALUE SPACE.
028500
028600*----------------------------------------------------------------
028700* Eleven total lines, one control break box per the branch audit
028800* request that put this section on the report (REQ 47760) - lines
028900* 1-3 are the posting run's read/accept/reject headline, lines 4-9
029000* break the rejects down by reason in the same order LDGVAL01's
029100* edits run in, lines 10-11 are this job's own accepted-dollar and
029200* local-account-count totals.
029300 01  TL-TOTALS-LINE-1.
029400     05  FILLER                     PIC X(04) VALUE SPACE.
029500     05  FILLER                     PIC X(26)
029600             VALUE 'PENDING RECORDS READ ....'.
029700     05  TL-READ-COUNT              PIC ZZZ,ZZ9.
029800     05  FILLER                     PIC X(94) VALUE SPACE.
029900 01  TL-TOTALS-LINE-2.
030000     05  FILLER                     PIC X(04) VALUE SPACE.
030100     05  FILLER                     PIC X(26)
030200             VALUE 'ACCEPTED ................'.
030300     05  TL-ACCEPT-COUNT            PIC ZZZ,ZZ9.
030400     05  FILLER                     PIC X(94) VALUE SPACE.
030500 01  TL-TOTALS-LINE-3.
030600     05  FILLER                     PIC X(04) VALUE SPACE.
030700     05  FILLER                     PIC X(26)
030800             VALUE 'REJECTED ................'.
030900     05  TL-REJECT-COUNT            PIC ZZZ,ZZ9.
031000     05  FILLER                     PIC X(94) VALUE SPACE.
031100 01  TL-TOTALS-LINE-4.
031200     05  FILLER                     PIC X(08) VALUE SPACE.
031300     05  FILLER                     PIC X(26)
031400             VALUE '  INVALID ACCOUNT DETAILS'.
031500     05  TL-REJ-FORMAT-CNT          PIC ZZZ,ZZ9.
031600     05  FILLER                     PIC X(90) VALUE SPACE.
031700 01  TL-TOTALS-LINE-5.
031800     05  FILLER                     PIC X(08) VALUE SPACE.
031900     05  FILLER                     PIC X(26)
032000             VALUE '  SENDER NOT AUTHENTICATED'.
032100     05  TL-REJ-AUTH-CNT            PIC ZZZ,ZZ9.
032200     05  FILLER                     PIC X(90) VALUE SPACE.
032300 01  TL-TOTALS-LINE-6.
032400     05  FILLER                     PIC X(08) VALUE SPACE.
032500     05  FILLER                     PIC X(26)
032600             VALUE '  CANNOT SEND TO SELF ...'.
032700     05  TL-REJ-SELF-CNT            PIC ZZZ,ZZ9.
032800     05  FILLER                     PIC X(90) VALUE SPACE.
032900 01  TL-TOTALS-LINE-7.
033000     05  FILLER                     PIC X(08) VALUE SPACE.
033100     05  FILLER                     PIC X(26)
033200             VALUE '  INVALID AMOUNT ........'.
033300     05  TL-REJ-AMOUNT-CNT          PIC ZZZ,ZZ9.
033400     05  FILLER                     PIC X(90) VALUE SPACE.
033500 01  TL-TOTALS-LINE-8.
033600     05  FILLER                     PIC X(08) VALUE SPACE.
033700     05  FILLER                     PIC X(26)
033800             VALUE '  DUPLICATE REQUEST UUID .'.
033900     05  TL-REJ-DUP-CNT             PIC ZZZ,ZZ9.
034000     05  FILLER                     PIC X(90) VALUE SPACE.
034100 01  TL-TOTALS-LINE-9.
034200     05  FILLER                     PIC X(08) VALUE SPACE.
034300     05  FILLER                     PIC X(26)
034400             VALUE '  INSUFFICIENT BALANCE ..'.
034500     05  TL-REJ-FUNDS-CNT           PIC ZZZ,ZZ9.
034600     05  FILLER                     PIC X(90) VALUE SPACE.
034700 01  TL-TOTALS-LINE-10.
034800     05  FILLER                     PIC X(04) VALUE SPACE.
034900     05  FILLER                     PIC X(26)
035000             VALUE 'TOTAL AMOUNT ACCEPTED ...'.
035100     05  TL-ACCEPT-AMOUNT           PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
035200     05  FILLER                     PIC X(83) VALUE SPACE.
035300 01  TL-TOTALS-LINE-11.
035400     05  FILLER                     PIC X(04) VALUE SPACE.
035500     05  FILLER                     PIC X(26)
035600             VALUE 'LOCAL ACCOUNTS ..........'.
035700     05  TL-ACCOUNT-COUNT           PIC ZZZ,ZZ9.
035800     05  FILLER                     PIC X(94) VALUE SPACE.
035900
036000     COPY COPYLIB-Z0900-error-wkstg.cpy.
036100*****************************************************************
036200 PROCEDURE DIVISION.
036300*----------------------------------------------------------------
036400* Job outline: open the four files, pull in LDGVAL01's control
036500* totals, replay the whole ledger building the balance/history
036600* table (200-REPLAY-LEDGER), then print the report heading, one
036700* detail line per account in ascending table order
036800* (510-PRINT-DETAIL-LINE), the control-totals footer, and close up.
036900* Unlike ACCREG01 and LDGVAL01 this job has no reject path of its
037000* own - everything on LEDGER-IN was already accepted by LDGVAL01.
037100 000-MAIN-LINE.
037200     MOVE 'BALREP01' TO WC-MSG-SRCFILE
037300     PERFORM 010-OPEN-FILES
037400     PERFORM 100-LOAD-CONTROL-TOTALS
037500     PERFORM 200-REPLAY-LEDGER THRU 200-EXIT
037600         UNTIL WS-LEDGER-EOF
037700     PERFORM 500-PRINT-HEADING
037800     PERFORM 510-PRINT-DETAIL-LINE THRU 510-EXIT
037900         VARYING WS-BAL-IDX FROM 1 BY 1
038000         UNTIL WS-BAL-IDX > WS-BAL-COUNT
038100     PERFORM 520-PRINT-CONTROL-TOTALS
038200     PERFORM 900-END-OF-JOB
038300     GOBACK
038400     .
038500*****************************************************************
038600* Open all four files, abend through 950-ERROR-ROUTINE if either
038700* input dataset fails to open, then prime LEDGER-IN with its first
038800* READ.  Status '10' on the first READ is a legitimately empty
038900* ledger, not an error.
039000 010-OPEN-FILES.
039100     OPEN INPUT LEDGER-IN
039200          INPUT TOTALS-FILE
039300          OUTPUT BALANCE-FILE
039400          OUTPUT REPORT-FILE
039500
039600     IF NOT WS-LEDGERIN-OK OR NOT WS-TOTALS-OK
039700         MOVE 'LEDGER-IN/LEDGTOTS' TO WC-MSG-TBLCURS
039800         MOVE '010-OPEN-FILES'     TO WC-MSG-PARA
039900         PERFORM 950-ERROR-ROUTINE
040000     END-IF
040100
040200     IF WS-LEDGERIN-STATUS = '00' OR '10'
040300         READ LEDGER-IN
040400             AT END SET WS-LEDGER-EOF TO TRUE
040500         END-READ
040600     ELSE
040700         SET WS-LEDGER-EOF TO TRUE
040800     END-IF
040900     .
041000*****************************************************************
041100* Read the single LEDGTOTS record written by LDGVAL01 - the
041200* control totals accumulated during posting.  AT END here means
041300* LDGVAL01 either never ran or wrote an empty file, and there is no
041400* sensible report to produce without it, so this job abends rather
041500* than printing a report with zeroed-out posting totals that would
041600* look like a quiet night instead of a job that never ran.
041700 100-LOAD-CONTROL-TOTALS.
041800     READ TOTALS-FILE INTO WS-TOTALS-IN
041900         AT END
042000             MOVE 'LEDGTOTS EMPTY - RUN LDGVAL01 FIRST'
042100                             TO WC-ABEND-MESSAGE
042200             PERFORM 950-ERROR-ROUTINE
042300     END-READ
042400     CLOSE TOTALS-FILE
042500     .
042600*****************************************************************
042700* Replay the posted ledger in ascending TRANSACTION-ID order,
042800* applying debit/credit deltas to local-account balances and
042900* prepending to each account's transaction history - balance,
043000* history and the combined account-info line are all built in
043100* this one pass, same as the old ledger-reconciliation run.
043200* Applies one ledger record's debit and/or credit to whichever
043300* local account(s) it touches - a wire in from another branch
043400* credits a local account, a wire out debits one, an internal
043500* transfer between two local accounts does both, in the same
043600* two-IF shape as LDGVAL01's own balance-table maintenance.
043700 200-REPLAY-LEDGER.
043800     IF TRAN-TO-ROUTE = WS-LOCAL-ROUTING-NUMBER
043900         MOVE TRAN-TO-ACCT TO WS-SEARCH-ACCT-NO
044000         PERFORM 220-FIND-BAL-ENTRY
044100         MOVE TRAN-AMOUNT TO WS-AMOUNT-WORK
044200         ADD WS-AMOUNT-WORK TO WS-BAL-AMOUNT (WS-BAL-IDX)
044300         PERFORM 210-UPDATE-HISTORY
044400     END-IF
044500
044600     IF TRAN-FROM-ROUTE = WS-LOCAL-ROUTING-NUMBER
044700         MOVE TRAN-FROM-ACCT TO WS-SEARCH-ACCT-NO
044800         PERFORM 220-FIND-BAL-ENTRY
044900         MOVE TRAN-AMOUNT TO WS-AMOUNT-WORK
045000         SUBTRACT WS-AMOUNT-WORK FROM WS-BAL-AMOUNT (WS-BAL-IDX)
045100         PERFORM 210-UPDATE-HISTORY
045200     END-IF
045300
045400     READ LEDGER-IN
045500         AT END SET WS-LEDGER-EOF TO TRUE
045600     END-READ
045700     .
045800 200-EXIT.
045900     EXIT
046000     .
046100*****************************************************************
046200* Prepend TRANSACTION-ID to the account's history, newest first.
046300* Every entry - not just the case where the table is already at
046400* HISTORY-LIMIT - has to move down one slot before the write, or
046500* the second and later transactions for an account would just
046600* keep overwriting slot 1 and slots 2-N would stay empty; found
046700* during branch audit testing when a customer's statement showed
046800* only their most recent transfer no matter how many they had run
046900* (REQ 91004).  When the table is already full at HISTORY-LIMIT
047000* the shift naturally drops the oldest entry, in position
047100* HISTORY-LIMIT, off the end.  Only ids posted this run
047200* (id > WT-STARTING-MAX-ID) are also counted toward the report's
047300* "transactions posted this run" figure.
047400 210-UPDATE-HISTORY.
047500     IF WS-BAL-HIST-COUNT (WS-BAL-IDX) < HISTORY-LIMIT
047600         ADD 1 TO WS-BAL-HIST-COUNT (WS-BAL-IDX)
047700     END-IF
047800
047900*        shift every occupied slot down one position, oldest-first,
048000*        so slot 1 is free for the new entry below; a brand-new
048100*        account (count just went to 1) shifts zero times.
048200     PERFORM 215-SHIFT-HISTORY-ENTRY THRU 215-EXIT
048300         VARYING WS-HST-SHF FROM WS-BAL-HIST-COUNT (WS-BAL-IDX) BY -1
048400         UNTIL WS-HST-SHF < 2
048500
048600     MOVE TRAN-TRANSACTION-ID
048700         TO WS-BAL-HIST-ENTRY (WS-BAL-IDX 1)
048800
048900     IF TRAN-TRANSACTION-ID > WT-STARTING-MAX-ID
049000         ADD 1 TO WS-BAL-RUN-TRAN-CNT (WS-BAL-IDX)
049100     END-IF
049200     .
049300*****************************************************************
049400 215-SHIFT-HISTORY-ENTRY.
049500     SET WS-HST-IDX TO WS-HST-SHF
049600     SET WS-HST-IDX DOWN BY 1
049700     MOVE WS-BAL-HIST-ENTRY (WS-BAL-IDX WS-HST-IDX)
049800         TO WS-BAL-HIST-ENTRY (WS-BAL-IDX WS-HST-SHF)
049900     .
050000 215-EXIT.
050100     EXIT
050200     .
050300*****************************************************************
050400* Sequential search of the balance table, adding a zero-balance
050500* zero-history entry the first time an account is seen - an
050600* account with no history on file is assumed to carry no balance.
050700* Same search shape as 130-FIND-BAL-ENTRY in LDGVAL01, keyed on
050800* WS-SEARCH-ACCT-NO here instead of WS-PEND-FROM-ACCT since this
050900* job has no pending-transaction working area to reuse.
051000 220-FIND-BAL-ENTRY.
051100     SET WS-BAL-IDX TO 1
051200     SEARCH WS-BAL-ENTRY
051300         AT END
051400             ADD 1 TO WS-BAL-COUNT
051500             SET WS-BAL-IDX TO WS-BAL-COUNT
051600             MOVE WS-SEARCH-ACCT-NO TO WS-BAL-ACCT-NO (WS-BAL-IDX)
051700             MOVE ZERO TO WS-BAL-AMOUNT (WS-BAL-IDX)
051800             MOVE ZERO TO WS-BAL-RUN-TRAN-CNT (WS-BAL-IDX)
051900             MOVE ZERO TO WS-BAL-HIST-COUNT (WS-BAL-IDX)
052000         WHEN WS-BAL-ACCT-NO (WS-BAL-IDX) = WS-SEARCH-ACCT-NO
052100             CONTINUE
052200     END-SEARCH
052300     .
052400*****************************************************************
052500* Prints the two-line report banner (report title, run date and
052600* local routing number) plus a blank spacer line ahead of the
052700* account detail section.
052800 500-PRINT-HEADING.
052900     ACCEPT WS-REPORT-DATE FROM DATE
053000     STRING '20' WS-RD-YY '-' WS-RD-MM '-' WS-RD-DD
053100         DELIMITED BY SIZE INTO WS-REPORT-DATE-DISPLAY
053200     MOVE WS-REPORT-DATE-DISPLAY TO HL-RUN-DATE
053300     MOVE WS-LOCAL-ROUTING-NUMBER TO HL-ROUTING
053400
053500     WRITE REPORT-LINE FROM HL-HEADING-1
053600     WRITE REPORT-LINE FROM HL-HEADING-2
053700     MOVE SPACE TO REPORT-LINE
053800     WRITE REPORT-LINE
053900     .
054000*****************************************************************
054100* One detail line per local account, ascending ACCOUNT-ID order,
054200* and one matching record written to the BALANCES file for
054300* the same account.
054400 510-PRINT-DETAIL-LINE.
054500     MOVE WS-BAL-ACCT-NO (WS-BAL-IDX)  TO DL-ACCOUNT-ID
054600     MOVE WS-BAL-DOLLARS (WS-BAL-IDX)
054700                                       TO DL-BALANCE
054800     MOVE WS-BAL-RUN-TRAN-CNT (WS-BAL-IDX)
054900                                       TO DL-TRAN-COUNT
055000     WRITE REPORT-LINE FROM DL-DETAIL-LINE
055100
055200     MOVE WS-BAL-ACCT-NO (WS-BAL-IDX) TO BAL-ACCOUNT-ID
055300     MOVE WS-BAL-AMOUNT-RED (WS-BAL-IDX)
055400                                      TO BAL-BALANCE-RED
055500     WRITE BAL-REC
055600     .
055700 510-EXIT.
055800     EXIT
055900     .
056000*****************************************************************
056100* Moves each LEDGTOTS field into its own edited totals line and
056200* writes the eleven-line footer described above
056300* TL-TOTALS-LINE-1.
056400 520-PRINT-CONTROL-TOTALS.
056500     MOVE SPACE TO REPORT-LINE
056600     WRITE REPORT-LINE
056700     MOVE WT-READ-COUNT     TO TL-READ-COUNT
056800     WRITE REPORT-LINE FROM TL-TOTALS-LINE-1
056900     MOVE WT-ACCEPT-COUNT   TO TL-ACCEPT-COUNT
057000     WRITE REPORT-LINE FROM TL-TOTALS-LINE-2
057100     MOVE WT-REJECT-COUNT   TO TL-REJECT-COUNT
057200     WRITE REPORT-LINE FROM TL-TOTALS-LINE-3
057300     MOVE WT-REJ-FORMAT-CNT TO TL-REJ-FORMAT-CNT
057400     WRITE REPORT-LINE FROM TL-TOTALS-LINE-4
057500     MOVE WT-REJ-AUTH-CNT   TO TL-REJ-AUTH-CNT
057600     WRITE REPORT-LINE FROM TL-TOTALS-LINE-5
057700     MOVE WT-REJ-SELF-CNT   TO TL-REJ-SELF-CNT
057800     WRITE REPORT-LINE FROM TL-TOTALS-LINE-6
057900     MOVE WT-REJ-AMOUNT-CNT TO TL-REJ-AMOUNT-CNT
058000     WRITE REPORT-LINE FROM TL-TOTALS-LINE-7
058100     MOVE WT-REJ-DUP-CNT    TO TL-REJ-DUP-CNT
058200     WRITE REPORT-LINE FROM TL-TOTALS-LINE-8
058300     MOVE WT-REJ-FUNDS-CNT  TO TL-REJ-FUNDS-CNT
058400     WRITE REPORT-LINE FROM TL-TOTALS-LINE-9
058500     MOVE WT-ACCEPT-AMOUNT-DOL TO TL-ACCEPT-AMOUNT
058600     WRITE REPORT-LINE FROM TL-TOTALS-LINE-10
058700     MOVE WS-BAL-COUNT      TO TL-ACCOUNT-COUNT
058800     WRITE REPORT-LINE FROM TL-TOTALS-LINE-11
058900     .
059000*****************************************************************
059100* Closes the three files this job itself opened for output/input
059200* beyond TOTALS-FILE (already closed in 100-LOAD-CONTROL-TOTALS)
059300* and echoes the one console line this job displays, matching the
059400* other two jobs' habit of a short end-of-job console summary.
059500 900-END-OF-JOB.
059600     CLOSE LEDGER-IN BALANCE-FILE REPORT-FILE
059700     DISPLAY 'BALREP01 LOCAL ACCOUNTS = ' WS-BAL-COUNT
059800     .
059900*****************************************************************
060000* Shared abend paragraph - logs the file status and the standard
060100* error message layout from COPYLIB-Z0900-error-wkstg, then stops
060200* the run with a non-zero return code so the job scheduler flags
060300* the step as failed rather than letting branch staff open a
060400* balance report against missing or incomplete posting totals.
060500 950-ERROR-ROUTINE.
060600     MOVE WS-TOTALS-STATUS TO WC-MSG-FILESTAT
060700     DISPLAY 'BALREP01 *** FILE ERROR ***'
060800     DISPLAY WR-PROGRAM-ERROR-MESSAGE
060900     MOVE 999 TO RETURN-CODE
061000     STOP RUN
061100     .
061200*****************************************************************
061300* FIELD CROSS-REFERENCE - LEDGER (TRAN-REC) to BALANCES (BAL-REC)
061400* -------------------------------------------------------------
061500* Maintainer's map, not compiled code - documents what
061600* 510-PRINT-DETAIL-LINE writes to BALANCE-FILE, since BAL-REC lives
061700* in its own copybook with a different field-naming prefix.
061800*
061900*   WS-BAL-ACCT-NO       -> BAL-ACCOUNT-ID       (carried unchanged)
062000*   WS-BAL-AMOUNT-RED    -> BAL-BALANCE-RED      (running balance,
062100*                                                 cents, unsigned-
062200*                                                 display overlay)
062300*   WS-BAL-RUN-TRAN-CNT     not carried to BALANCES at all - it is a
062400*                            this-run-only figure meaningful on the
062500*                            printed report but not on a persisted
062600*                            balance extract, since a downstream job
062700*                            reading BALANCES tomorrow has no use for
062800*                            how many transactions posted today.
062900*   WS-BAL-HIST-COUNT,
063000*   WS-BAL-HIST-ENTRY       not carried to BALANCES either - the
063100*                            transaction-id history lives only in
063200*                            this run's WORKING-STORAGE table and on
063300*                            the printed report is implied by
063400*                            WS-BAL-RUN-TRAN-CNT, never itself
063500*                            printed or persisted; a maintainer who
063600*                            needs the actual history ids should
063700*                            look at LEDGER-IN directly rather than
063800*                            expect to find them on a report or
063900*                            extract.
064000*****************************************************************
064100* OPERATIONAL NOTES
064200* -------------------------------------------------------------
064300* - This job must run after LDGVAL01 in the nightly schedule; it
064400*   abends immediately in 100-LOAD-CONTROL-TOTALS if LEDGTOTS is
064500*   missing or empty, which is the expected symptom of running this
064600*   job out of order.
064700* - The balance this job computes is a full replay from LEDGER-IN,
064800*   not an incremental update of yesterday's BALANCES file - a
064900*   maintainer investigating a suspect balance should trust this
065000*   job's replay over any prior day's BALANCES record.
065100* - WS-BAL-TABLE is sized to 20000 accounts, matching LDGVAL01's own
065200*   limit; the two must be raised together (REQ 74910) or one job
065300*   will silently see fewer accounts than the other.
065400* - HISTORY-LIMIT (100) is a branch audit standard (REQ 45109), not
065500*   a technical limit of the table - WS-BAL-HIST-ENTRY is physically
065600*   declared OCCURS 100 TIMES to match it exactly, so raising
065700*   HISTORY-LIMIT alone without widening the OCCURS clause would
065800*   read or write past the end of the table.
065900*****************************************************************
066000* A NOTE ON THE 210-UPDATE-HISTORY FIX (REQ 91004)
066100* -------------------------------------------------------------
066200* Before this fix, the paragraph only performed the shift loop
066300* inside an ELSE branch that ran when the account's history was
066400* already at HISTORY-LIMIT; a brand-new or lightly-used account
066500* (fewer than 100 transactions, which is every account on a
066600* freshly-opened branch and the overwhelming majority of accounts
066700* on any branch) took the IF branch instead, which only bumped
066800* WS-BAL-HIST-COUNT and moved the new transaction id straight into
066900* slot 1 with nothing shifted first.  The bug was invisible on an
067000* account's first transaction (there was nothing in slot 1 to
067100* overwrite yet) and only became visible on the second: slot 1 was
067200* silently replaced instead of pushed down, slot 2 was never
067300* written, and every posting after the first for that account
067400* clobbered slot 1 in the same way.  A customer's printed statement
067500* and BALANCES extract were both unaffected (neither carries the
067600* history table), but any report or ad hoc extract built off this
067700* table's WS-BAL-HIST-ENTRY array - and the branch audit standard
067800* this table exists to satisfy - would have shown only the single
067900* most recent transaction no matter how many the account had
068000* actually run.  The fix removes the ELSE branch entirely: the count
068100* is bumped whenever there is room to bump it, and the shift loop
068200* runs unconditionally afterward, using the just-bumped count (capped
068300* naturally at HISTORY-LIMIT since the count never exceeds it) as the
068400* starting shift position.  On an account's very first transaction
068500* the count goes from 0 to 1 and the loop's VARYING-FROM-1-UNTIL-
068600* LESS-THAN-2 test fails on its very first check, so the shift body
068700* never executes - exactly the do-nothing behavior the old IF branch
068800* used to special-case, but arrived at without a special case.
068900*****************************************************************
069000* END OF PROGRAM BALREP01
069100*
069200* Retain COPYLIB-TRANREC, COPYLIB-BALREC and
069300* COPYLIB-Z0900-error-wkstg at their current layouts; a field-width
069400* change to either the ledger or balance record must be coordinated
069500* with every other job in this suite that shares the copybook, per
069600* the shop's usual cross-job copybook discipline.
069700*****************************************************************
069800* SIZING WORKSHEET (maintainer reference, not compiled code)
069900* -------------------------------------------------------------
070000* WS-BAL-TABLE   20000 entries x (10 + 6 + 5 + 3 + 100x6 + 1) bytes
070100*                = 20000 x 625 bytes, the bulk of it the
070200*                per-account history array - raising HISTORY-LIMIT
070300*                by even a small amount multiplies across all 20000
070400*                table entries, not just the accounts that actually
070500*                need the extra room, so a HISTORY-LIMIT change is a
070600*                bigger region-size decision than it first looks.
070700*
070800* A NOTE ON PARAGRAPH NUMBERING
070900* -------------------------------------------------------------
071000* The 100 block loads control totals, 200/210/215/220 replay the
071100* ledger and maintain balance/history, 500/510/520 print the
071200* report, 900 closes up and 950 is the shared error path - the same
071300* numbering shape ACCREG01 and LDGVAL01 use, so a maintainer who
071400* already knows one of this suite's jobs can guess roughly where to
071500* look in any of the others.
071600*
071700* A NOTE ON WHY THIS JOB HAS NO REJECT PATH
071800* -------------------------------------------------------------
071900* Every record on LEDGER-IN already passed LDGVAL01's five edits
072000* and its funds check before it was ever written; this job trusts
072100* that entirely and applies every record's debit/credit without any
072200* validation of its own.  A maintainer tempted to add a balance
072300* sanity check here should instead look at whether LDGVAL01's own
072400* funds check has a gap, since a bad balance reaching this job is a
072500* symptom of an upstream posting bug, not something this replay is
072600* positioned to catch or correct.
072700*****************************************************************
072800* A NOTE ON WS-SEARCH-ACCT-NO REUSE
072900* -------------------------------------------------------------
073000* 200-REPLAY-LEDGER always moves whichever account number it is
073100* currently posting against - TRAN-TO-ACCT for a credit,
073200* TRAN-FROM-ACCT for a debit - into WS-SEARCH-ACCT-NO immediately
073300* before calling 220-FIND-BAL-ENTRY, the same one-field-search-key
073400* convention LDGVAL01 uses with WS-PEND-FROM-ACCT.  A maintainer
073500* adding a third kind of balance-table lookup should follow the same
073600* pattern rather than teaching 220-FIND-BAL-ENTRY a second key.
073700*****************************************************************
073800* A NOTE ON THE REPORT/BALANCES WRITE ORDER
073900* -------------------------------------------------------------
074000* 510-PRINT-DETAIL-LINE writes the report line before the matching
074100* BALANCES record for a given account, purely the order the two
074200* WRITE statements happen to appear in the paragraph; neither file
074300* depends on the other's write completing first, and a maintainer
074400* reordering the two statements would change nothing observable.
074500*****************************************************************
074600* A NOTE ON WHY WT-ACCEPT-AMOUNT-DOL IS A REDEFINES
074700* -------------------------------------------------------------
074800* WT-ACCEPT-AMOUNT arrives from LEDGTOTS as a plain signed cents
074900* figure; WT-ACCEPT-AMOUNT-DOL overlays it with an assumed decimal
075000* point so 520-PRINT-CONTROL-TOTALS can MOVE it straight into the
075100* edited TL-ACCEPT-AMOUNT picture, the same overlay-instead-of-
075200* divide habit used for WS-BAL-DOLLARS above.
075300*****************************************************************
075400* A NOTE ON THIS JOB'S RUN-DATE STAMP
075500* -------------------------------------------------------------
075600* WS-REPORT-DATE-DISPLAY is stamped once from the system clock at
075700* the top of 500-PRINT-HEADING, not from LEDGTOTS or LEDGER-IN - it
075800* reflects the date this report was produced, which is normally but
075900* not necessarily the same calendar day the transactions on it were
076000* posted, if this job is ever rerun a day late.
076100*****************************************************************
