000100*****************************************************************
000200* Authors: Peter B, Bertil K and Sergejs S.
000300* Purpose: Register new customer accounts - check submitted
000400*          registrations against the account master, assign
000500*          account ids, write the updated master.
000600*
000700* Input is REGISTRATIONS, one record per applicant, carrying the
000800* fields the wire room's sign-up form collects (username, repeated
000900* password, name, birthday, timezone, address, state, zip, ssn).
001000* This job never authenticates anyone and never posts a transaction -
001100* it only decides whether an applicant may become an account holder
001200* and, if so, stamps them with the next available 10-digit account
001300* id.  Password strength and duplicate SSN checks are the wire
001400* room's job at data-entry time, not this batch's; ACCREG01 only
001500* catches a mistyped password-repeat and a username that already
001600* exists on the master.
001700*
001800* Runs as an old-master-in / new-master-out sequential rewrite, the
001900* same shape as the shop's other account-master maintenance jobs -
002000* every record from ACCTMSTI is echoed unchanged to ACCTMSTO before
002100* any new accounts are appended, so the output file is always a
002200* superset of the input in the same key order the input arrived in.
002300* Initial Version Created: 2020-02-11
002400*****************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.    accreg01.
002700 AUTHOR.        PETER B.
002800 INSTALLATION.  PBS DATA AB - LEDGER SYSTEMS.
002900 DATE-WRITTEN.  1991-05-06.
003000 DATE-COMPILED.
003100 SECURITY.      PBS INTERNAL USE ONLY.
003200*****************************************************************
003300*  CHANGE LOG
003400*  ----------
003500*  1991-05-06  PB    INITIAL VERSION - REGISTER PRODUCTS TABLE
003600*                     REPLACED WITH CUSTOMER ACCOUNT REGISTRATION,
003700*                     PLAIN SEQUENTIAL, NO DB2 (REQ 44001).
003800*  1993-03-15  BK    ADDED PASSWORD-REPEAT MATCH CHECK - WIRE ROOM
003900*                     WAS SEEING TYPOED PASSWORDS SLIP THROUGH
004000*                     (REQ 46650).
004100*  1996-10-02  PB    ADDED OLD-MASTER-IN/NEW-MASTER-OUT REWRITE OF
004200*                     ACCOUNT-MASTER RATHER THAN UPDATE IN PLACE,
004300*                     TO MATCH THE SHOP'S OTHER SEQUENTIAL JOBS
004400*                     (REQ 49912).
004500*  1998-11-30  BK    Y2K - BIRTHDAY FIELD ALREADY CARRIES 4-DIGIT
004600*                     YEAR, LOGGED FOR THE Y2K REGISTER, NO CODE
004700*                     CHANGE REQUIRED (REQ 60002).
004800*  2001-09-04  SS    SPLIT THE OLD SINGLE HIGH-WATER FIELD INTO
004900*                     WS-HIGH-ACCOUNT-ID (LAST SEEN ON THE OLD
005000*                     MASTER) AND WS-NEW-ACCOUNT-ID (NEXT ONE TO BE
005100*                     ASSIGNED) SO A REVIEWER CAN TELL THE TWO APART
005200*                     IN A DUMP AFTER AN ABEND (REQ 65904).
005300*  2004-08-19  SS    ACCOUNT-ID RANGE WIDENED TO THE FULL 10-DIGIT
005400*                     SPACE PER BRANCH-NETWORK NUMBERING PLAN
005500*                     (REQ 73220).
005600*  2020-02-11  JLM   REWRITTEN AROUND COPYLIB-REGREC AND
005700*                     COPYLIB-ACCTMAST LAYOUTS (REQ 90244).
005800*****************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100*----------------------------------------------------------------
006200* UPSI-0 lets operations flag a rerun from the console without a
006300* JCL change - same switch, same meaning, in every batch job in this
006400* system.  CLASS NUMERIC-DIGITS backs the digit-only edits the wire
006500* room asked for on account and routing numbers elsewhere in the
006600* ledger suite; it is declared here for consistency even though this
006700* particular program does not test it.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     CLASS NUMERIC-DIGITS IS '0' THRU '9'
007100     UPSI-0 ON STATUS IS RERUN-REQUESTED.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400*----------------------------------------------------------------
007500* Three sequential datasets: the current account master (input),
007600* the rewritten account master (output), and the day's batch of
007700* registrations (input).  All three carry a two-character FILE
007800* STATUS so 010-OPEN-FILES can tell a genuinely empty file (status
007900* 10 seen on the very first READ) from an open failure.
008000     SELECT ACCTMAST-IN  ASSIGN TO ACCTMSTI
008100         ORGANIZATION IS SEQUENTIAL
008200         FILE STATUS IS WS-ACCTMSTI-STATUS.
008300
008400     SELECT ACCTMAST-OUT ASSIGN TO ACCTMSTO
008500         ORGANIZATION IS SEQUENTIAL
008600         FILE STATUS IS WS-ACCTMSTO-STATUS.
008700
008800     SELECT REGISTRATION-FILE ASSIGN TO REGISTR
008900         ORGANIZATION IS SEQUENTIAL
009000         FILE STATUS IS WS-REGISTR-STATUS.
009100*****************************************************************
009200 DATA DIVISION.
009300 FILE SECTION.
009400*----------------------------------------------------------------
009500* Existing account master, read start to finish once per run and
009600* echoed to ACCTMSTO before any new accounts are appended.
009700 FD  ACCTMAST-IN
009800     RECORDING MODE IS F
009900     BLOCK CONTAINS 0 RECORDS.
010000     COPY COPYLIB-ACCTMAST.CPY.
010100
010200*----------------------------------------------------------------
010300* Output master carries the exact same 200-byte layout as the input;
010400* it is declared here as a plain PIC X so a copybook change to
010500* COPYLIB-ACCTMAST does not have to be mirrored on the output side -
010600* WRITE always moves a fully-built ACCTM-REC into it byte for byte.
010700 FD  ACCTMAST-OUT
010800     RECORDING MODE IS F
010900     BLOCK CONTAINS 0 RECORDS.
011000 01  ACCTMSTO-REC                   PIC X(200).
011100
011200*----------------------------------------------------------------
011300* One registration per applicant, in the order the wire room's
011400* sign-up system dropped them for today's batch.
011500 FD  REGISTRATION-FILE
011600     RECORDING MODE IS F.
011700     COPY COPYLIB-REGREC.CPY.
011800*****************************************************************
011900 WORKING-STORAGE SECTION.
012000*----------------------------------------------------------------
012100* End-of-file and reject switches.  WS-DUP-USERNAME-SW is reset to
012200* space and then to 'N' at the top of every uniqueness check rather
012300* than relying on the 88-level default, a habit carried over from
012400* the days this shop still ran on a compiler that warned on implicit
012500* VALUE clauses for reused working-storage.
012600 01  WS-SWITCHES.
012700     05  WS-MASTER-EOF-SW           PIC X VALUE 'N'.
012800         88  WS-MASTER-EOF               VALUE 'Y'.
012900     05  WS-REG-EOF-SW              PIC X VALUE 'N'.
013000         88  WS-REG-EOF                  VALUE 'Y'.
013100     05  WS-REJECT-SW               PIC X VALUE 'N'.
013200         88  WS-IS-REJECTED              VALUE 'Y'.
013300     05  WS-DUP-USERNAME-SW         PIC X VALUE 'N'.
013400         88  WS-USERNAME-EXISTS          VALUE 'Y'.
013500     05  FILLER                     PIC X(01).
013600
013700*----------------------------------------------------------------
013800* FILE STATUS holders for all three datasets, tested together in
013900* 010-OPEN-FILES and individually wherever a READ can hit AT END.
014000 01  WS-FILE-STATUS-FIELDS.
014100     05  WS-ACCTMSTI-STATUS         PIC XX.
014200         88  WS-ACCTMSTI-OK             VALUE '00'.
014300     05  WS-ACCTMSTO-STATUS         PIC XX.
014400         88  WS-ACCTMSTO-OK             VALUE '00'.
014500     05  WS-REGISTR-STATUS          PIC XX.
014600         88  WS-REGISTR-OK              VALUE '00'.
014700     05  FILLER                     PIC X(01).
014800
014900*----------------------------------------------------------------
015000* Username table, built from the old master on 100-LOAD-MASTER,
015100* searched on every new registration for uniqueness.  Sized to
015200* 100000 entries, well above any branch's current customer count,
015300* per the same headroom convention the posting job uses for its
015400* balance table.
015500 01  WS-USER-TABLE-CTL.
015600     05  WS-USER-COUNT              PIC S9(6) COMP VALUE ZERO.
015700     05  FILLER                     PIC X(01).
015800 01  WS-USER-TABLE.
015900     05  WS-USER-ENTRY OCCURS 0 TO 100000 TIMES
016000                        DEPENDING ON WS-USER-COUNT
016100                        INDEXED BY WS-USER-IDX
016200                        PIC X(20).
016300
016400*----------------------------------------------------------------
016500* High-water and next-assigned account id.  Declared as standalone
016600* 77-level scratch items rather than folded into a group - each is a
016700* single scalar used nowhere but here, and separating the two after
016800* REQ 65904 made it possible to tell "last id on file" from "id about
016900* to be written" apart at a glance in an abend dump.
017000 77  WS-HIGH-ACCOUNT-ID             PIC 9(10) COMP-3.
017100 77  WS-HIGH-ACCOUNT-ID-RED REDEFINES WS-HIGH-ACCOUNT-ID
017200                                    PIC 9(10).
017300 77  WS-NEW-ACCOUNT-ID              PIC 9(10) COMP-3.
017400 77  WS-NEW-ACCOUNT-ID-RED REDEFINES WS-NEW-ACCOUNT-ID
017500                                    PIC 9(10).
017600
017700*----------------------------------------------------------------
017800* Range constants for account-id assignment, per the branch
017900* network's numbering plan (REQ 73220): 1000000000 - 9999999999.
018000* The low end keeps ids from colliding with the 9-digit account
018100* numbers still on file from before the branch network expansion;
018200* the high end is the full width of the 10-digit ACCOUNT-ID field.
018300 01  WS-ACCOUNT-ID-RANGE.
018400     05  WS-ACCT-ID-LOW             PIC 9(10) VALUE 1000000000.
018500     05  WS-ACCT-ID-HIGH            PIC 9(10) VALUE 9999999999.
018600     05  FILLER                     PIC X(01).
018700 01  WS-ACCOUNT-ID-RANGE-RED REDEFINES WS-ACCOUNT-ID-RANGE.
018800     05  FILLER                     PIC X(20).
018900
019000*----------------------------------------------------------------
019100* Control totals for the end-of-job summary DISPLAY, broken out by
019200* reject reason the same way the posting and reporting jobs break
019300* theirs out, so the three end-of-job blocks read the same way in
019400* the console log.
019500 01  WS-CONTROL-TOTALS.
019600     05  WC-READ-COUNT              PIC 9(7) COMP-3 VALUE ZERO.
019700     05  WC-CREATED-COUNT           PIC 9(7) COMP-3 VALUE ZERO.
019800     05  WC-REJECT-COUNT            PIC 9(7) COMP-3 VALUE ZERO.
019900     05  WC-REJ-PWMATCH-CNT         PIC 9(7) COMP-3 VALUE ZERO.
020000     05  WC-REJ-DUPUSER-CNT         PIC 9(7) COMP-3 VALUE ZERO.
020100     05  FILLER                     PIC X(01).
020200
020300     COPY COPYLIB-Z0900-error-wkstg.cpy.
020400*****************************************************************
020500 PROCEDURE DIVISION.
020600*----------------------------------------------------------------
020700* Job outline: open the three files, replay the old master to
020800* ACCTMSTO while building the username table and high-water id
020900* (100-LOAD-MASTER), then process every registration in turn
021000* (200-PROCESS-REGISTRATION), then close up and print the totals
021100* (900-END-OF-JOB).  Nothing here loops back on itself - each phase
021200* runs to its own end-of-file and hands off to the next.
021300 000-MAIN-LINE.
021400     MOVE 'ACCREG01' TO WC-MSG-SRCFILE
021500     PERFORM 010-OPEN-FILES
021600     PERFORM 100-LOAD-MASTER THRU 100-EXIT
021700         UNTIL WS-MASTER-EOF
021800     PERFORM 200-PROCESS-REGISTRATION THRU 200-EXIT
021900         UNTIL WS-REG-EOF
022000     PERFORM 900-END-OF-JOB
022100     GOBACK
022200     .
022300*****************************************************************
022400* Open all three files, abend through 950-ERROR-ROUTINE if either
022500* input dataset fails to open, then prime both input streams with
022600* their first READ so the two PERFORM ... UNTIL loops in
022700* 000-MAIN-LINE have a record (or an EOF flag) waiting for them.
022800* Status '10' on the very first READ is treated as a legitimately
022900* empty file, not an error - a branch with no registrations today
023000* is not exceptional.
023100 010-OPEN-FILES.
023200     OPEN INPUT ACCTMAST-IN
023300          INPUT REGISTRATION-FILE
023400          OUTPUT ACCTMAST-OUT
023500
023600     IF NOT WS-ACCTMSTI-OK OR NOT WS-REGISTR-OK
023700         MOVE 'ACCTMSTI/REGISTR' TO WC-MSG-TBLCURS
023800         MOVE '010-OPEN-FILES'   TO WC-MSG-PARA
023900         PERFORM 950-ERROR-ROUTINE
024000     END-IF
024100
024200     IF WS-ACCTMSTI-STATUS = '00' OR '10'
024300         READ ACCTMAST-IN
024400             AT END SET WS-MASTER-EOF TO TRUE
024500         END-READ
024600     ELSE
024700         SET WS-MASTER-EOF TO TRUE
024800     END-IF
024900
025000     IF WS-REGISTR-STATUS = '00' OR '10'
025100         READ REGISTRATION-FILE
025200             AT END SET WS-REG-EOF TO TRUE
025300         END-READ
025400     ELSE
025500         SET WS-REG-EOF TO TRUE
025600     END-IF
025700     .
025800*****************************************************************
025900* Echo every existing master record to the new master, remember
026000* its username for the uniqueness check, and track the current
026100* high-water account id already on file, so new ids stay unique.
026200* This paragraph never rejects anything - every record already on
026300* the master is by definition already a valid account.
026400 100-LOAD-MASTER.
026500     MOVE ACCTM-REC TO ACCTMSTO-REC
026600     WRITE ACCTMSTO-REC
026700
026800     ADD 1 TO WS-USER-COUNT
026900     MOVE ACCTM-USERNAME
027000                             TO WS-USER-ENTRY (WS-USER-COUNT)
027100
027200     IF ACCTM-ACCOUNT-ID-RED > WS-HIGH-ACCOUNT-ID
027300         MOVE ACCTM-ACCOUNT-ID-RED
027400                             TO WS-HIGH-ACCOUNT-ID
027500     END-IF
027600
027700     READ ACCTMAST-IN
027800         AT END SET WS-MASTER-EOF TO TRUE
027900     END-READ
028000     .
028100 100-EXIT.
028200     EXIT
028300     .
028400*****************************************************************
028500* One registration record: validate, assign an account id or
028600* reject, write the account master record.  The two edits below run
028700* in a fixed order - password match first, then username uniqueness -
028800* because a wire-room complaint in 1993 (REQ 46650) traced back to an
028900* applicant who both mistyped their password and picked a taken
029000* username, and the reject reason shown to the branch only ever
029100* reported the second problem found; checking password match first
029200* means that is the one the applicant sees and corrects first.
029300 200-PROCESS-REGISTRATION.
029400     ADD 1 TO WC-READ-COUNT
029500     MOVE 'N' TO WS-REJECT-SW
029600
029700     IF REG-PASSWORD NOT = REG-PASSWORD-REPEAT
029800         SET WS-IS-REJECTED TO TRUE
029900         ADD 1 TO WC-REJ-PWMATCH-CNT
030000         DISPLAY 'ACCREG01 REJECT - Passwords do not match - '
030100                 REG-USERNAME
030200     END-IF
030300
030400     IF NOT WS-IS-REJECTED
030500         PERFORM 220-CHECK-USERNAME-UNIQUE
030600         IF WS-USERNAME-EXISTS
030700             SET WS-IS-REJECTED TO TRUE
030800             ADD 1 TO WC-REJ-DUPUSER-CNT
030900             DISPLAY 'ACCREG01 REJECT - Username already exists - '
031000                     REG-USERNAME
031100         END-IF
031200     END-IF
031300
031400     IF WS-IS-REJECTED
031500         ADD 1 TO WC-REJECT-COUNT
031600     ELSE
031700         PERFORM 300-ASSIGN-ACCOUNT-ID
031800         PERFORM 400-WRITE-MASTER
031900         ADD 1 TO WC-CREATED-COUNT
032000         ADD 1 TO WS-USER-COUNT
032100         MOVE REG-USERNAME TO WS-USER-ENTRY (WS-USER-COUNT)
032200     END-IF
032300
032400     READ REGISTRATION-FILE
032500         AT END SET WS-REG-EOF TO TRUE
032600     END-READ
032700     .
032800 200-EXIT.
032900     EXIT
033000     .
033100*****************************************************************
033200* Sequential search of the username table for a match - wire room
033300* rejects the registration as "Username already exists" if found.
033400* A SEARCH rather than a sorted-table BINARY SEARCH because the
033500* table is appended to in username-arrival order, not username
033600* order, and this shop has never bothered re-sorting an in-memory
033700* table just to speed up a once-per-registration lookup.
033800 220-CHECK-USERNAME-UNIQUE.
033900     SET WS-DUP-USERNAME-SW TO SPACE
034000     MOVE 'N' TO WS-DUP-USERNAME-SW
034100     IF WS-USER-COUNT > ZERO
034200         SET WS-USER-IDX TO 1
034300         SEARCH WS-USER-ENTRY
034400             AT END
034500                 CONTINUE
034600             WHEN WS-USER-ENTRY (WS-USER-IDX) = REG-USERNAME
034700                 SET WS-USERNAME-EXISTS TO TRUE
034800         END-SEARCH
034900     END-IF
035000     .
035100*****************************************************************
035200* Next account id, 10 digits, 1000000000-9999999999 inclusive per
035300* the branch network's numbering plan (REQ 73220).  High-water
035400* plus one keeps ids unique and ascending within a run; the plan
035500* guarantees no wraparound short of the full 10-digit space.  If the
035600* master file is brand new (no accounts yet, WS-HIGH-ACCOUNT-ID
035700* still below the low end) the very first id issued is the low end
035800* of the range rather than 1.
035900 300-ASSIGN-ACCOUNT-ID.
036000     IF WS-HIGH-ACCOUNT-ID < WS-ACCT-ID-LOW
036100         MOVE WS-ACCT-ID-LOW TO WS-HIGH-ACCOUNT-ID
036200     END-IF
036300     ADD 1 TO WS-HIGH-ACCOUNT-ID
036400     MOVE WS-HIGH-ACCOUNT-ID TO WS-NEW-ACCOUNT-ID
036500     .
036600*****************************************************************
036700* Build the new ACCOUNT-MASTER record from the registration and the
036800* account id just assigned.  ACCTM-REC (149:52) is cleared to space
036900* rather than left as whatever garbage the WORKING-STORAGE area
037000* happened to hold, since ACCTM-REC is a group-level MOVE target and
037100* COBOL only guarantees the elementary items actually MOVEd into it
037200* are populated - the trailing filler bytes of a fixed-length master
037300* record are not something this shop is willing to leave undefined
037400* on disk.
037500 400-WRITE-MASTER.
037600     MOVE REG-USERNAME       TO ACCTM-USERNAME  OF ACCTM-REC
037700     MOVE WS-NEW-ACCOUNT-ID-RED
037800                              TO ACCTM-ACCOUNT-ID-RED
037900     MOVE REG-FIRSTNAME      TO ACCTM-FIRSTNAME
038000     MOVE REG-LASTNAME       TO ACCTM-LASTNAME  OF ACCTM-REC
038100     MOVE REG-BIRTHDAY       TO ACCTM-BIRTHDAY  OF ACCTM-REC
038200     MOVE REG-TIMEZONE       TO ACCTM-TIMEZONE  OF ACCTM-REC
038300     MOVE REG-ADDRESS        TO ACCTM-ADDRESS   OF ACCTM-REC
038400     MOVE REG-STATE          TO ACCTM-STATE     OF ACCTM-REC
038500     MOVE REG-ZIP            TO ACCTM-ZIP       OF ACCTM-REC
038600     MOVE REG-SSN            TO ACCTM-SSN       OF ACCTM-REC
038700     MOVE SPACE               TO ACCTM-REC (149:52)
038800
038900     MOVE ACCTM-REC TO ACCTMSTO-REC
039000     WRITE ACCTMSTO-REC
039100     .
039200*****************************************************************
039300* Close all three files and print the run totals to the console -
039400* read, created, rejected, and the two reject-reason breakdowns -
039500* in the same DISPLAY-per-line style the posting and reporting jobs
039600* use, so an operator scanning the day's console log sees a
039700* consistent shape from every ledger-suite job.
039800 900-END-OF-JOB.
039900     CLOSE ACCTMAST-IN ACCTMAST-OUT REGISTRATION-FILE
040000
040100     DISPLAY 'ACCREG01 READ    = ' WC-READ-COUNT
040200     DISPLAY 'ACCREG01 CREATED = ' WC-CREATED-COUNT
040300     DISPLAY 'ACCREG01 REJECT  = ' WC-REJECT-COUNT
040400     DISPLAY 'ACCREG01 REJ PW MISMATCH  = ' WC-REJ-PWMATCH-CNT
040500     DISPLAY 'ACCREG01 REJ DUP USERNAME = ' WC-REJ-DUPUSER-CNT
040600     .
040700*****************************************************************
040800* Shared abend paragraph - logs the file status and the standard
040900* error message layout from COPYLIB-Z0900-error-wkstg, then stops
041000* the run with a non-zero return code so the job scheduler flags the
041100* step as failed rather than letting a downstream step run against a
041200* half-written master.
041300 950-ERROR-ROUTINE.
041400     MOVE WS-REGISTR-STATUS TO WC-MSG-FILESTAT
041500     DISPLAY 'ACCREG01 *** FILE ERROR ***'
041600     DISPLAY WR-PROGRAM-ERROR-MESSAGE
041700     MOVE 999 TO RETURN-CODE
041800     STOP RUN
041900     .
042000*****************************************************************
042100* FIELD CROSS-REFERENCE - REGISTRATION-FILE to ACCOUNT-MASTER
042200* -------------------------------------------------------------
042300* This block exists purely as a maintainer's map; it is not compiled
042400* code, it documents what 400-WRITE-MASTER actually does field by
042500* field, because the two record layouts do not share a common
042600* copybook and a reviewer comparing them side by side has to hunt
042700* through two separate COPY members otherwise.
042800*
042900*   REG-USERNAME     -> ACCTM-USERNAME       (carried unchanged)
043000*   REG-FIRSTNAME    -> ACCTM-FIRSTNAME      (carried unchanged)
043100*   REG-LASTNAME     -> ACCTM-LASTNAME       (carried unchanged)
043200*   REG-BIRTHDAY     -> ACCTM-BIRTHDAY       (carried unchanged,
043300*                                             already 4-digit year)
043400*   REG-TIMEZONE     -> ACCTM-TIMEZONE       (carried unchanged)
043500*   REG-ADDRESS      -> ACCTM-ADDRESS        (carried unchanged)
043600*   REG-STATE        -> ACCTM-STATE          (carried unchanged)
043700*   REG-ZIP          -> ACCTM-ZIP            (carried unchanged)
043800*   REG-SSN          -> ACCTM-SSN            (carried unchanged,
043900*                                             never edited or masked
044000*                                             by this job - masking
044100*                                             is a report-time concern,
044200*                                             not a master-write one)
044300*   (assigned here)  -> ACCTM-ACCOUNT-ID     (WS-NEW-ACCOUNT-ID,
044400*                                             see 300-ASSIGN-ACCOUNT-ID)
044500*   REG-PASSWORD,
044600*   REG-PASSWORD-REPEAT             not carried to the master at all -
044700*                                    this job does not own credential
044800*                                    storage, only registration intake;
044900*                                    a separate wire-room system holds
045000*                                    the password once the account is
045100*                                    accepted.
045200*
045300* Fields on ACCTM-REC with no REG-xxx source (the trailer bytes
045400* covered by the MOVE SPACE TO ACCTM-REC (149:52) in
045500* 400-WRITE-MASTER) are reserved for a future release and are not
045600* part of this job's requirements; they are cleared to space so a
045700* later job does not misread stale WORKING-STORAGE bytes as data.
045800*****************************************************************
045900* OPERATIONAL NOTES
046000* -------------------------------------------------------------
046100* - This job must run before BALREP01 and LDGVAL01 in the nightly
046200*   schedule; both of those jobs expect any account created today
046300*   to already be on the master they read.
046400* - WS-USER-TABLE is sized for 100000 entries; a branch that expects
046500*   to cross that customer count should raise this with the ledger
046600*   systems team well ahead of time rather than let the OCCURS
046700*   DEPENDING ON table overflow at run time.
046800* - A rerun of this job against the same REGISTRATIONS input without
046900*   first restoring ACCTMSTI from the prior day's ACCTMSTO will
047000*   double-register every accepted applicant under two different
047100*   account ids; operations is expected to restore the correct
047200*   generation of the master before a rerun, the same convention
047300*   used across the rest of this system's batch suite.
047400*****************************************************************
047500* END OF PROGRAM ACCREG01
047600*
047700* Retain this program's copybooks (COPYLIB-REGREC, COPYLIB-ACCTMAST,
047800* COPYLIB-Z0900-error-wkstg) at their current layouts; a field-width
047900* change to either the registration or the account master record
048000* must be coordinated with every other job in this suite that reads
048100* the same copybook, per the shop's usual cross-job copybook
048200* discipline.
048300*****************************************************************
048400* Do not rerun this job against a REGISTRATIONS file that has
048500* already been posted without first restoring the prior day's
048600* ACCTMSTO as today's ACCTMSTI, per the operational note above.
