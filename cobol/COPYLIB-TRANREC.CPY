000100*****************************************************************
000200* COPYLIB-TRANREC
000300* Ledger transaction record - one entry in the transaction
000400* ledger (LEDGER / LEDGER-OUT).  Fixed length 120.
000500* Adapted 2019-08-05 for the ledger posting rewrite (req 88104).
000600*****************************************************************
000700 01  TRAN-REC.
000800     03 TRAN-TRANSACTION-ID         PIC 9(12).
000900     03 TRAN-FROM-ACCT              PIC X(10).
001000     03 TRAN-FROM-ROUTE             PIC X(09).
001100     03 TRAN-TO-ACCT                PIC X(10).
001200     03 TRAN-TO-ROUTE               PIC X(09).
001300     03 TRAN-AMOUNT                 PIC S9(09)      DISPLAY.
001400     03 TRAN-TIMESTAMP.
001500         05 TRAN-TS-DATE.
001600             10 TRAN-TS-YYYY        PIC 9(04).
001700             10 FILLER              PIC X(01)   VALUE '-'.
001800             10 TRAN-TS-MM          PIC 9(02).
001900             10 FILLER              PIC X(01)   VALUE '-'.
002000             10 TRAN-TS-DD          PIC 9(02).
002100         05 FILLER                  PIC X(01)   VALUE SPACE.
002200         05 TRAN-TS-TIME.
002300             10 TRAN-TS-HH          PIC 9(02).
002400             10 FILLER              PIC X(01)   VALUE ':'.
002500             10 TRAN-TS-MI          PIC 9(02).
002600             10 FILLER              PIC X(01)   VALUE ':'.
002700             10 TRAN-TS-SS          PIC 9(02).
002800     03 TRAN-TS-REDEF REDEFINES TRAN-TIMESTAMP PIC X(19).
002900     03 FILLER                      PIC X(42).
