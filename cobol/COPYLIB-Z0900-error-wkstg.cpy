000100*
000200*  Working storage data structure for the batch error routine.
000300*  Lives with the other copybooks in /COPYLIB.
000400*
000500*  Copied into WORKING-STORAGE by every ledger job that calls
000600*  950-ERROR-ROUTINE.
000650*
000700*  2019-08-05 JLM  Req 88104 - dropped the DB2 SQLCODE fields when
000800*                  the ledger jobs went back to plain sequential
000900*                  files; kept the message shape the other jobs use.
001000*
001100 01  WC-LOG-TEXT             PIC X(80)     VALUE SPACE.
001110*----------------------------------------------------------------
001120* Scratch counter reserved for the calling job's own use while
001130* building WC-ABEND-MESSAGE - a standalone scalar, never a group
001140* member, so it is carried as a 77-level the same as the other
001150* lone counters in this system rather than folded under a 01 it
001160* has nothing to do with.
001200 77  W9-SPACE-CNT            PIC S9(4) COMP VALUE ZERO.
001300 01  WR-ERROR-HANDLER.
001400     05 WR-PROGRAM-ERROR-MESSAGE.
001500         10 FILLER           PIC X(9)  VALUE 'FILE-STA:'.
001600         10 WC-MSG-FILESTAT  PIC X(2)  VALUE SPACE.
001700         10 FILLER           PIC X(1)  VALUE '|'.
001800         10 WC-MSG-TBLCURS   PIC X(15) VALUE SPACE.
001900         10 FILLER           PIC X(1)  VALUE '|'.
002000         10 WC-MSG-PARA      PIC X(30) VALUE SPACE.
002100         10 FILLER           PIC X(1)  VALUE '|'.
002200         10 WC-MSG-SRCFILE   PIC X(20) VALUE SPACE.
002300    05 WC-ABEND-MESSAGE      PIC X(80) VALUE SPACE.
002400    05 WC-ABEND-LINE-LENGTH  PIC S9(9) COMP VALUE +80.
