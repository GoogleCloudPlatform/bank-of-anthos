000100*****************************************************************
000200* COPYLIB-BALREC
000300* Account balance record - one line of output per local account,
000400* ending balance in cents (may be negative from historic
000500* replay).  Fixed length 25.
000600* Adapted 2019-08-19 for the balance/history combine (req 88117).
000700*****************************************************************
000800 01  BAL-REC.
000900     03 BAL-ACCOUNT-ID              PIC X(10).
001000     03 BAL-BALANCE                 PIC S9(11)      DISPLAY.
001100     03 BAL-BALANCE-RED REDEFINES BAL-BALANCE
001200                                    PIC S9(11).
001300     03 FILLER                      PIC X(04).
