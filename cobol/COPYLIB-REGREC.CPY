000100*****************************************************************
000200* COPYLIB-REGREC
000300* Customer registration record - a new-customer submission
000400* awaiting account-id assignment.  Fixed length 200.
000500* Adapted 2020-02-11 for the account-registration job (req 90244).
000600*****************************************************************
000700 01  REG-REC.
000800     03 REG-USERNAME                PIC X(20).
000900     03 REG-PASSWORD                PIC X(20).
001000     03 REG-PASSWORD-REPEAT         PIC X(20).
001100     03 REG-FIRSTNAME               PIC X(20).
001200     03 REG-LASTNAME                PIC X(20).
001300     03 REG-BIRTHDAY                PIC X(10).
001400     03 REG-TIMEZONE                PIC X(10).
001500     03 REG-ADDRESS                 PIC X(40).
001600     03 REG-STATE                   PIC X(02).
001700     03 REG-ZIP                     PIC X(05).
001800     03 REG-SSN                     PIC X(11).
001900     03 FILLER                      PIC X(22).
