000100*****************************************************************
000200* Authors: Peter B, Bertil K and Sergejs S.
000300* Purpose: Post submitted ledger transactions to the branch
000400*          ledger - validate, funds-check and append.
000500*
000600* This is the workhorse of the ledger suite - every wire the branch
000700* accepts today passes through this job before it becomes a line on
000800* anyone's ledger.  Five edits run in a fixed order (duplicate
000900* request, format, authorization, self-transfer, amount) before a
001000* transaction is ever funds-checked; the first edit that fails wins
001100* and the rest are skipped, so a garbled record never reaches the
001200* balance table at all.  Accepted transactions post immediately -
001300* the in-memory balance table is updated the moment a transaction is
001400* written to LEDGER-OUT, not batched up and applied at end of job -
001500* because this shop used to run the posting job twice a day and a
001600* customer who wired out the same balance twice in one afternoon
001700* slipped past a batch-level funds check that only saw the ledger as
001800* of that morning.  See 300-POST-TRANSACTION.
001900*
002000* LEDGER-IN/LEDGER-OUT is the same old-master/new-master carry
002100* forward shape used by every job in this suite; PENDING-FILE is the
002200* wire room's queue of submitted-but-not-yet-posted transactions;
002300* TOTALS-FILE is a small end-of-job summary record the branch's
002400* reconciliation report reads the next morning.
002500* Initial Version Created: 2019-08-05
002600*****************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.    ldgval01.
002900 AUTHOR.        SERGEJS S.
003000 INSTALLATION.  PBS DATA AB - LEDGER SYSTEMS.
003100 DATE-WRITTEN.  1987-04-14.
003200 DATE-COMPILED.
003300 SECURITY.      PBS INTERNAL USE ONLY.
003400*****************************************************************
003500*  CHANGE LOG
003600*  ----------
003700*  1987-04-14  PB    INITIAL VERSION - POST TRANSACTION FILE
003800*                     AGAINST BRANCH LEDGER, PLAIN SEQUENTIAL.
003900*  1988-11-02  PB    ADDED SELF-TRANSFER CHECK PER AUDIT FINDING
004000*                     87-119.
004100*  1990-06-19  BK    ADDED DUPLICATE REQUEST DETECTION - WIRE ROOM
004200*                     WAS RE-KEYING RETRIES (REQ 41207).
004300*  1992-01-08  PB    CONTROL TOTALS BY REJECT REASON ADDED FOR
004400*                     BRANCH AUDIT REPORT (REQ 44815).
004500*  1994-09-27  SS    CONVERTED REJECT WRITE-UP TO CALL RJCTLOG0 SO
004600*                     THE SAME LOG ROUTINE IS SHARED WITH THE
004700*                     REGISTRATION JOB (REQ 51190).
004800*  1998-11-30  BK    Y2K - TIMESTAMP FIELD WAS ALREADY 4-DIGIT
004900*                     YEAR ON THIS FILE, NO CHANGE REQUIRED. LOGGED
005000*                     FOR THE Y2K REGISTER (REQ 60002).
005100*  2003-05-06  SS    RAISED HISTORY-LIMIT DISCUSSION TO BALREP01 -
005200*                     NO CHANGE HERE (REQ 71344).
005300*  2011-02-17  PB    RAISED WS-UUID-TABLE FROM 2000 TO 5000 ENTRIES,
005400*                     BRANCH VOLUME HAD OUTGROWN THE OLD LIMIT
005500*                     (REQ 81093).
005600*  2019-08-05  JLM   REWROTE AROUND THE NEW COPYLIB-TRANREC AND
005700*                     COPYLIB-PENDREC LAYOUTS (REQ 88104).
005800*  2021-04-02  SS    MOVED WS-AMOUNT-WORK, THE TRANSACTION-ID
005900*                     SCRATCH FIELDS, AND WS-REJECT-REASON OFF THE
006000*                     01-LEVEL AND ONTO 77-LEVELS - EACH IS A LONE
006100*                     SCALAR, NONE OF THEM BELONG TO A GROUP, AND A
006200*                     REVIEWER TRACING A DUMP KEPT HAVING TO CHECK
006300*                     WHETHER THEY WERE PART OF SOMETHING LARGER
006400*                     (REQ 91530).
006500*  2023-01-17  BK    ADDED A ONE-LINE FIELD-BY-FIELD RATIONALE OVER
006600*                     EACH VALIDATION PARAGRAPH AFTER AN AUDITOR
006700*                     ASKED WHY RULE 2 ONLY FIRES FOR LOCAL SENDERS -
006800*                     ANSWER WAS ALREADY IN PB'S HEAD, NOW IT IS IN
006900*                     THE PROGRAM TOO (REQ 94410).
007000*****************************************************************
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300*----------------------------------------------------------------
007400* UPSI-0 lets operations mark a rerun from the console without a
007500* JCL change, same as every batch job in this system.  RERUN-
007600* REQUESTED is not tested anywhere below - this job has never needed
007700* to behave differently on a rerun, it simply relies on operations
007800* restoring the prior day's LEDGER-OUT as LEDGER-IN before
007900* resubmitting - but the switch is declared here for the same
008000* reason SPECIAL-NAMES is coded identically in every module: a
008100* maintainer moving between programs should not have to relearn the
008200* configuration section each time.
008300 SPECIAL-NAMES.
008400     C01 IS TOP-OF-FORM
008500     CLASS NUMERIC-DIGITS IS '0' THRU '9'
008600     UPSI-0 ON STATUS IS RERUN-REQUESTED.
008700 INPUT-OUTPUT SECTION.
008800 FILE-CONTROL.
008900*----------------------------------------------------------------
009000* Four sequential datasets.  LEDGER-IN/LEDGER-OUT is the carry-
009100* forward pair (existing ledger in, existing-plus-today's-postings
009200* out); PENDING-FILE is the wire room's submission queue; TOTALS-
009300* FILE is the one-record end-of-job summary the morning
009400* reconciliation report reads.  Each carries its own two-character
009500* FILE STATUS so 010-OPEN-FILES and the READ paragraphs can tell an
009600* open failure from a legitimately empty file.
009700     SELECT LEDGER-IN   ASSIGN TO LEDGERIN
009800         ORGANIZATION IS SEQUENTIAL
009900         FILE STATUS IS WS-LEDGERIN-STATUS.
010000
010100     SELECT LEDGER-OUT  ASSIGN TO LEDGEROT
010200         ORGANIZATION IS SEQUENTIAL
010300         FILE STATUS IS WS-LEDGEROT-STATUS.
010400
010500     SELECT PENDING-FILE ASSIGN TO PENDING
010600         ORGANIZATION IS SEQUENTIAL
010700         FILE STATUS IS WS-PENDING-STATUS.
010800
010900     SELECT TOTALS-FILE  ASSIGN TO LEDGTOTS
011000         ORGANIZATION IS SEQUENTIAL
011100         FILE STATUS IS WS-TOTALS-STATUS.
011200*****************************************************************
011300 DATA DIVISION.
011400 FILE SECTION.
011500*----------------------------------------------------------------
011600* Existing ledger, read start to finish once per run and echoed to
011700* LEDGER-OUT before any pending transaction posts, same convention
011800* as the account-master carry forward in ACCREG01.
011900 FD  LEDGER-IN
012000     RECORDING MODE IS F
012100     BLOCK CONTAINS 0 RECORDS.
012200     COPY COPYLIB-TRANREC.CPY.
012300
012400*----------------------------------------------------------------
012500* Output ledger carries the exact same 120-byte TRAN-REC layout as
012600* the input; declared as a plain PIC X here, same reasoning as
012700* ACCTMSTO-REC in ACCREG01 - a copybook width change never has to be
012800* mirrored on the output side.
012900 FD  LEDGER-OUT
013000     RECORDING MODE IS F
013100     BLOCK CONTAINS 0 RECORDS.
013200 01  LEDGEROT-REC                   PIC X(120).
013300
013400*----------------------------------------------------------------
013500* One submitted transaction per record, in wire-room arrival order.
013600 FD  PENDING-FILE
013700     RECORDING MODE IS F.
013800     COPY COPYLIB-PENDREC.CPY.
013900
014000*----------------------------------------------------------------
014100* One summary record written at 900-END-OF-JOB - read/accept/reject
014200* counts, the per-reason breakdown, the accepted-amount total and
014300* the starting high-water transaction id, for the morning
014400* reconciliation report.
014500 FD  TOTALS-FILE
014600     RECORDING MODE IS F.
014700 01  TOTALS-REC                     PIC X(100).
014800*****************************************************************
014900 WORKING-STORAGE SECTION.
015000*----------------------------------------------------------------
015100* Switches - EOF flags for the two input streams, the current
015200* transaction's reject flag, and a scratch flag set inside
015300* 260-CHECK-AVAILABLE-BALANCE to remember whether the sender was
015400* local (only local senders are funds-checked; see that paragraph).
015500 01  WS-SWITCHES.
015600     05  WS-LEDGER-EOF-SW           PIC X VALUE 'N'.
015700         88  WS-LEDGER-EOF               VALUE 'Y'.
015800     05  WS-PEND-EOF-SW             PIC X VALUE 'N'.
015900         88  WS-PEND-EOF                  VALUE 'Y'.
016000     05  WS-REJECT-SW               PIC X VALUE 'N'.
016100         88  WS-IS-REJECTED               VALUE 'Y'.
016200     05  WS-LOCAL-ROUTE-SW          PIC X VALUE 'N'.
016300         88  WS-FROM-IS-LOCAL             VALUE 'Y'.
016400     05  FILLER                     PIC X(01).
016500
016600 01  WS-FILE-STATUS-FIELDS.
016700*----------------------------------------------------------------
016800* FILE STATUS holder for each of the four datasets, tested in
016900* 010-OPEN-FILES and wherever a READ can raise AT END.
017000     05  WS-LEDGERIN-STATUS         PIC XX.
017100         88  WS-LEDGERIN-OK             VALUE '00'.
017200     05  WS-LEDGEROT-STATUS         PIC XX.
017300         88  WS-LEDGEROT-OK             VALUE '00'.
017400     05  WS-PENDING-STATUS          PIC XX.
017500         88  WS-PENDING-OK              VALUE '00'.
017600     05  WS-TOTALS-STATUS           PIC XX.
017700         88  WS-TOTALS-OK               VALUE '00'.
017800     05  FILLER                     PIC X(01).
017900
018000*----------------------------------------------------------------
018100* Local-branch configuration.  Production runs get this from the
018200* JCL PARM; the constant below is the branch's own routing number
018300* used by every batch on this system.  Every validation and posting
018400* paragraph below compares a transaction's FROM-ROUTE and TO-ROUTE
018500* against this one value to decide whether the branch owns the
018600* sending side, the receiving side, both, or neither.
018700 01  WS-LOCAL-ROUTING-NUMBER        PIC X(09) VALUE '881000001'.
018800
018900*----------------------------------------------------------------
019000* Running balance table, one entry per local account seen this
019100* run, built from LEDGER-IN and updated in place as PENDING
019200* transactions post.  Sized to 20000 accounts, well above this
019300* branch's current customer count; see the sizing note under
019400* WS-USER-TABLE in ACCREG01 for the shop's headroom convention.
019500 01  WS-BAL-TABLE-CTL.
019600     05  WS-BAL-COUNT               PIC S9(5) COMP VALUE ZERO.
019700     05  FILLER                     PIC X(01).
019800 01  WS-BAL-TABLE.
019900     05  WS-BAL-ENTRY OCCURS 0 TO 20000 TIMES
020000                       DEPENDING ON WS-BAL-COUNT
020100                       INDEXED BY WS-BAL-IDX.
020200         10  WS-BAL-ACCT-NO         PIC X(10).
020300         10  WS-BAL-AMOUNT          PIC S9(11) COMP-3.
020400         10  FILLER                 PIC X(01).
020500
020600*----------------------------------------------------------------
020700* Amount, redefined several ways as it moves through the edits
020800* below (zoned in the record, packed in the table, edited on the
020900* report).  Carried as a standalone 77-level, same as the
021000* transaction-id scratch fields below it - none of these five items
021100* belong to a group, each is a single scalar reused across several
021200* paragraphs, and REQ 91530 moved them off the 01-level for exactly
021300* that reason.
021400 77  WS-AMOUNT-WORK                 PIC S9(09) COMP-3.
021500 77  WS-AMOUNT-WORK-RED REDEFINES WS-AMOUNT-WORK
021600                                    PIC S9(09).
021700
021800*----------------------------------------------------------------
021900* WS-MAX-TRAN-ID tracks the highest transaction id seen while
022000* replaying LEDGER-IN; WS-STARTING-MAX-ID freezes that value once
022100* the replay finishes purely so the end-of-job totals record can
022200* show where this run started numbering from, without WS-MAX-
022300* TRAN-ID's own in-flight value (which keeps climbing as pending
022400* transactions post) getting in the way; WS-NEW-TRAN-ID is the id
022500* just assigned to the transaction currently being posted.
022600 77  WS-MAX-TRAN-ID                 PIC 9(12) COMP-3.
022700 77  WS-STARTING-MAX-ID             PIC 9(12) COMP-3.
022800 77  WS-NEW-TRAN-ID                 PIC 9(12) COMP-3.
022900 77  WS-NEW-TRAN-ID-RED REDEFINES WS-NEW-TRAN-ID
023000                                    PIC 9(12).
023100
023200*----------------------------------------------------------------
023300* Posting timestamp, filled from the system clock at 310-STAMP-
023400* CURRENT-TIME (no century in ACCEPT FROM DATE on this compiler,
023500* so the branch's fixed 1900-plus-window convention applies - see
023600* ACCTMAST copybook note).  This branch has run this job on the
023700* same compiler since before the century turned, and the fixed
023800* '20' prefix below was confirmed correct for the Y2K register
023900* (REQ 60002) and has not needed revisiting since.
024000 01  WS-CDT-DATE.
024100     05  WS-CDT-YY                  PIC 9(02).
024200     05  WS-CDT-MM                  PIC 9(02).
024300     05  WS-CDT-DD                  PIC 9(02).
024400     05  FILLER                     PIC X(01).
024500* Four-digit year, built by prefixing the two-digit ACCEPT FROM DATE
024600* year with the '20' constant below - a standalone scalar with
024700* nothing else it belongs to, carried as a 77-level.
024800 77  WS-CDT-YYYY                    PIC 9(04).
024900 01  WS-CDT-TIME.
025000     05  WS-CDT-HH                  PIC 9(02).
025100     05  WS-CDT-MI                  PIC 9(02).
025200     05  WS-CDT-SS                  PIC 9(02).
025300     05  FILLER                     PIC 9(02).
025400
025500*----------------------------------------------------------------
025600* Duplicate-request-uuid detection for this run.  Every accepted
025700* transaction's REQUEST-UUID is added here in 300-POST-TRANSACTION;
025800* 250-CHECK-DUPLICATE-UUID searches it before any other edit runs,
025900* so a re-keyed retry is caught before it can even be format-checked
026000* against a stale copy of itself.  Sized to 5000 entries per REQ
026100* 81093, raised from the original 2000 when branch volume outgrew
026200* the old limit.
026300 01  WS-UUID-TABLE-CTL.
026400     05  WS-UUID-COUNT              PIC S9(5) COMP VALUE ZERO.
026500     05  FILLER                     PIC X(01).
026600 01  WS-UUID-TABLE.
026700     05  WS-UUID-ENTRY OCCURS 0 TO 5000 TIMES
026800                        DEPENDING ON WS-UUID-COUNT
026900                        INDEXED BY WS-UUID-IDX
027000                        PIC X(36).
027100
027200*----------------------------------------------------------------
027300* Working copy of the pending record, redefined to overlay the
027400* numeric amount and the account-number groups so the edit
027500* paragraphs can test them without repeated UNSTRINGs.  Filled by
027600* the READ ... INTO at 010-OPEN-FILES and again at the bottom of
027700* 200-PROCESS-PENDING, so every validation paragraph below works
027800* against WS-PEND-WORK, never against PEND-REC directly.
027900 01  WS-PEND-WORK.
028000     05  WS-PEND-FROM-ACCT          PIC X(10).
028100     05  WS-PEND-FROM-ROUTE         PIC X(09).
028200     05  WS-PEND-TO-ACCT            PIC X(10).
028300     05  WS-PEND-TO-ROUTE           PIC X(09).
028400     05  WS-PEND-AMOUNT             PIC S9(09).
028500     05  WS-PEND-REQUEST-UUID       PIC X(36).
028600     05  WS-PEND-AUTHED-ACCT        PIC X(10).
028700     05  FILLER                     PIC X(27).
028800 01  WS-PEND-WORK-RED REDEFINES WS-PEND-WORK.
028900     05  WS-PEND-ACCT-PAIR.
029000         10  WS-PEND-FROM-DIGITS    PIC 9(10).
029100         10  WS-PEND-FROM-RTE-DIGITS PIC 9(09).
029200         10  WS-PEND-TO-DIGITS      PIC 9(10).
029300         10  WS-PEND-TO-RTE-DIGITS  PIC 9(09).
029400     05  FILLER                     PIC X(82).
029500
029600*----------------------------------------------------------------
029700* Free-text reject reason, set by whichever validation paragraph
029800* rejects the transaction, cleared to space at the top of every
029900* 200-PROCESS-PENDING iteration, passed to RJCTLOG0 unchanged.
030000* Standalone scalar, carried as a 77-level for the same reason as
030100* WS-AMOUNT-WORK above (REQ 91530).
030200 77  WS-REJECT-REASON               PIC X(30) VALUE SPACE.
030300
030400*----------------------------------------------------------------
030500* Control totals for this run - read, accepted, rejected, the
030600* per-reason reject breakdown (format, authorization, self-transfer,
030700* amount, duplicate, insufficient funds, in the same order the
030800* validation paragraphs run in), and the total dollar amount of
030900* everything this run accepted.  Displayed at 900-END-OF-JOB and
031000* also written to TOTALS-FILE for the morning reconciliation report.
031100 01  WS-CONTROL-TOTALS.
031200     05  WC-READ-COUNT              PIC 9(7) COMP-3 VALUE ZERO.
031300     05  WC-ACCEPT-COUNT            PIC 9(7) COMP-3 VALUE ZERO.
031400     05  WC-REJECT-COUNT            PIC 9(7) COMP-3 VALUE ZERO.
031500     05  WC-REJ-FORMAT-CNT          PIC 9(7) COMP-3 VALUE ZERO.
031600     05  WC-REJ-AUTH-CNT            PIC 9(7) COMP-3 VALUE ZERO.
031700     05  WC-REJ-SELF-CNT            PIC 9(7) COMP-3 VALUE ZERO.
031800     05  WC-REJ-AMOUNT-CNT          PIC 9(7) COMP-3 VALUE ZERO.
031900     05  WC-REJ-DUP-CNT             PIC 9(7) COMP-3 VALUE ZERO.
032000     05  WC-REJ-FUNDS-CNT           PIC 9(7) COMP-3 VALUE ZERO.
032100     05  WC-ACCEPT-AMOUNT           PIC S9(13) COMP-3 VALUE ZERO.
032200     05  FILLER                     PIC X(01).
032300
032400*----------------------------------------------------------------
032500* Totals-file layout, moved from WS-CONTROL-TOTALS before the
032600* WRITE at 900-END-OF-JOB.  Zoned DISPLAY rather than COMP-3 here -
032700* unlike WS-CONTROL-TOTALS this group is written straight to disk as
032800* TOTALS-REC and the reconciliation report reads it with a plain
032900* text editor when operations needs to eyeball a run without pulling
033000* up the actual report program, so it stays human-readable on the
033100* file.
033200 01  WS-TOTALS-OUT.
033300     05  WT-READ-COUNT              PIC 9(7).
033400     05  WT-ACCEPT-COUNT            PIC 9(7).
033500     05  WT-REJECT-COUNT            PIC 9(7).
033600     05  WT-REJ-FORMAT-CNT          PIC 9(7).
033700     05  WT-REJ-AUTH-CNT            PIC 9(7).
033800     05  WT-REJ-SELF-CNT            PIC 9(7).
033900     05  WT-REJ-AMOUNT-CNT          PIC 9(7).
034000     05  WT-REJ-DUP-CNT             PIC 9(7).
034100     05  WT-REJ-FUNDS-CNT           PIC 9(7).
034200     05  WT-ACCEPT-AMOUNT           PIC S9(13).
034300     05  WT-STARTING-MAX-ID         PIC 9(12).
034400     05  FILLER                     PIC X(12).
034500
034600     COPY COPYLIB-Z0900-error-wkstg.cpy.
034700
034800*****************************************************************
034900 PROCEDURE DIVISION.
035000*----------------------------------------------------------------
035100* Job outline: open the four files, replay the existing ledger to
035200* build the starting balance table and high-water transaction id
035300* (100-LOAD-LEDGER), freeze that starting id for the totals record,
035400* then process every pending transaction in turn
035500* (200-PROCESS-PENDING), then close up and write the summary
035600* (900-END-OF-JOB).  Same two-phase shape as ACCREG01 - replay the
035700* old file completely before touching anything new.
035800 000-MAIN-LINE.
035900     MOVE 'LDGVAL01' TO WC-MSG-SRCFILE
036000     PERFORM 010-OPEN-FILES
036100     PERFORM 100-LOAD-LEDGER THRU 100-EXIT
036200         UNTIL WS-LEDGER-EOF
036300     MOVE WS-MAX-TRAN-ID TO WS-STARTING-MAX-ID
036400     PERFORM 200-PROCESS-PENDING THRU 200-EXIT
036500         UNTIL WS-PEND-EOF
036600     PERFORM 900-END-OF-JOB
036700     GOBACK
036800     .
036900*****************************************************************
037000* Open all four files, abend through 950-ERROR-ROUTINE if either
037100* input dataset fails to open, then prime both input streams with
037200* their first READ so the two PERFORM ... UNTIL loops in
037300* 000-MAIN-LINE have a record (or an EOF flag) waiting for them.
037400* Status '10' on the very first READ is a legitimately empty file,
037500* not an error - a quiet branch with no pending work today is not
037600* exceptional.
037700 010-OPEN-FILES.
037800     OPEN INPUT LEDGER-IN
037900          INPUT PENDING-FILE
038000          OUTPUT LEDGER-OUT
038100          OUTPUT TOTALS-FILE
038200
038300     IF NOT WS-LEDGERIN-OK OR NOT WS-PENDING-OK
038400         MOVE 'LEDGER-IN/PENDING' TO WC-MSG-TBLCURS
038500         MOVE '010-OPEN-FILES'    TO WC-MSG-PARA
038600         PERFORM 950-ERROR-ROUTINE
038700     END-IF
038800
038900     IF WS-LEDGERIN-STATUS = '00' OR '10'
039000         READ LEDGER-IN
039100             AT END SET WS-LEDGER-EOF TO TRUE
039200         END-READ
039300     ELSE
039400         SET WS-LEDGER-EOF TO TRUE
039500     END-IF
039600
039700     IF WS-PENDING-STATUS = '00' OR '10'
039800         READ PENDING-FILE INTO WS-PEND-WORK
039900             AT END SET WS-PEND-EOF TO TRUE
040000         END-READ
040100     ELSE
040200         SET WS-PEND-EOF TO TRUE
040300     END-IF
040400     .
040500*****************************************************************
040600* Replay the existing ledger to build the starting balance table
040700* and the high-water transaction id, echoing every record through
040800* to LEDGER-OUT unchanged, same as the old carry-forward step.  A
040900* transaction touches the balance table on whichever side (or both
041000* sides) belongs to this branch - a wire in from another branch
041100* credits a local account, a wire out to another branch debits one,
041200* and an internal wire between two local accounts does both.
041300 100-LOAD-LEDGER.
041400     MOVE TRAN-REC TO LEDGEROT-REC
041500     WRITE LEDGEROT-REC
041600
041700     IF TRAN-TRANSACTION-ID > WS-MAX-TRAN-ID
041800         MOVE TRAN-TRANSACTION-ID TO WS-MAX-TRAN-ID
041900     END-IF
042000
042100     IF TRAN-TO-ROUTE = WS-LOCAL-ROUTING-NUMBER
042200         MOVE TRAN-TO-ACCT TO WS-PEND-FROM-ACCT
042300         MOVE TRAN-AMOUNT  TO WS-AMOUNT-WORK
042400         PERFORM 110-CREDIT-BALANCE
042500     END-IF
042600
042700     IF TRAN-FROM-ROUTE = WS-LOCAL-ROUTING-NUMBER
042800         MOVE TRAN-FROM-ACCT TO WS-PEND-FROM-ACCT
042900         MOVE TRAN-AMOUNT    TO WS-AMOUNT-WORK
043000         PERFORM 120-DEBIT-BALANCE
043100     END-IF
043200
043300     READ LEDGER-IN
043400         AT END SET WS-LEDGER-EOF TO TRUE
043500     END-READ
043600     .
043700 100-EXIT.
043800     EXIT
043900     .
044000*****************************************************************
044100* Credit WS-AMOUNT-WORK into the balance-table entry for whichever
044200* account is currently sitting in WS-PEND-FROM-ACCT - the caller is
044300* expected to have moved the right account number there first; this
044400* paragraph is a plain amount-in-amount-out helper, it does not know
044500* or care whether the account is the sender or the receiver of the
044600* transaction that triggered it.
044700 110-CREDIT-BALANCE.
044800     PERFORM 130-FIND-BAL-ENTRY
044900     ADD WS-AMOUNT-WORK TO WS-BAL-AMOUNT (WS-BAL-IDX)
045000     .
045100*****************************************************************
045200* Mirror of 110-CREDIT-BALANCE for the debit side.
045300 120-DEBIT-BALANCE.
045400     PERFORM 130-FIND-BAL-ENTRY
045500     SUBTRACT WS-AMOUNT-WORK FROM WS-BAL-AMOUNT (WS-BAL-IDX)
045600     .
045700*****************************************************************
045800* Sequential search of the balance table for WS-PEND-FROM-ACCT
045900* (used here as a generic 10-byte account-number holder); adds a
046000* zero-balance entry the first time an account is seen - an
046100* account with no history on file is assumed to carry no balance.
046200 130-FIND-BAL-ENTRY.
046300     SET WS-BAL-IDX TO 1
046400     SEARCH WS-BAL-ENTRY
046500         AT END
046600             ADD 1 TO WS-BAL-COUNT
046700             SET WS-BAL-IDX TO WS-BAL-COUNT
046800             MOVE WS-PEND-FROM-ACCT TO WS-BAL-ACCT-NO (WS-BAL-IDX)
046900             MOVE ZERO TO WS-BAL-AMOUNT (WS-BAL-IDX)
047000         WHEN WS-BAL-ACCT-NO (WS-BAL-IDX) = WS-PEND-FROM-ACCT
047100             CONTINUE
047200     END-SEARCH
047300     .
047400*****************************************************************
047500* One pending transaction: validate, funds-check, post or reject
047600* per the wire-room's standing edit rules (REQ 88104).  The six edit
047700* paragraphs below run in a fixed order and short-circuit on the
047800* first rejection - duplicate-uuid first (cheapest check, catches a
047900* re-keyed retry before wasting time on the rest), then format, then
048000* authorization, then self-transfer, then amount, then the funds
048100* check last since it is the only one that has to search the balance
048200* table.  A transaction rejected by an earlier rule is never charged
048300* against a later rule's counter, so the per-reason totals in
048400* WS-CONTROL-TOTALS always sum to WC-REJECT-COUNT exactly.
048500 200-PROCESS-PENDING.
048600     ADD 1 TO WC-READ-COUNT
048700     MOVE 'N' TO WS-REJECT-SW
048800     MOVE SPACE TO WS-REJECT-REASON
048900
049000     PERFORM 250-CHECK-DUPLICATE-UUID
049100     IF NOT WS-IS-REJECTED
049200         PERFORM 210-VALIDATE-FORMAT
049300     END-IF
049400     IF NOT WS-IS-REJECTED
049500         PERFORM 220-VALIDATE-AUTHORIZATION
049600     END-IF
049700     IF NOT WS-IS-REJECTED
049800         PERFORM 230-VALIDATE-SELF-TRANSFER
049900     END-IF
050000     IF NOT WS-IS-REJECTED
050100         PERFORM 240-VALIDATE-AMOUNT
050200     END-IF
050300     IF NOT WS-IS-REJECTED
050400         PERFORM 260-CHECK-AVAILABLE-BALANCE
050500     END-IF
050600
050700     IF WS-IS-REJECTED
050800         ADD 1 TO WC-REJECT-COUNT
050900         PERFORM 190-WRITE-REJECT
051000     ELSE
051100         ADD 1 TO WC-ACCEPT-COUNT
051200         ADD WS-PEND-AMOUNT TO WC-ACCEPT-AMOUNT
051300         PERFORM 300-POST-TRANSACTION
051400     END-IF
051500
051600     READ PENDING-FILE INTO WS-PEND-WORK
051700         AT END SET WS-PEND-EOF TO TRUE
051800     END-READ
051900     .
052000 200-EXIT.
052100     EXIT
052200     .
052300*****************************************************************
052400* Rule 1 - FROM-ACCT/TO-ACCT ten numeric digits, FROM-ROUTE/
052500* TO-ROUTE nine numeric digits.  Runs second, right after the
052600* duplicate check, because every other edit below assumes it can
052700* safely treat these four fields as numbers - 220 compares
052800* WS-PEND-FROM-ACCT to an authenticated account number, 230 compares
052900* it to WS-PEND-TO-ACCT, and 260 uses it as a table search key, none
053000* of which are meaningful against a garbled, non-numeric account
053100* number.
053200 210-VALIDATE-FORMAT.
053300     IF WS-PEND-FROM-ACCT NOT NUMERIC
053400         OR WS-PEND-TO-ACCT NOT NUMERIC
053500         OR WS-PEND-FROM-ROUTE NOT NUMERIC
053600         OR WS-PEND-TO-ROUTE NOT NUMERIC
053700         SET WS-IS-REJECTED TO TRUE
053800         ADD 1 TO WC-REJ-FORMAT-CNT
053900         MOVE 'invalid account details' TO WS-REJECT-REASON
054000     END-IF
054100     .
054200*****************************************************************
054300* Rule 2 - a local sender must be the authenticated submitter.  Only
054400* fires when WS-PEND-FROM-ROUTE is this branch's own routing number;
054500* a transaction where the sender belongs to another branch was
054600* already authenticated over there, by that branch's own copy of
054700* this same edit, and this branch has no record of that customer to
054800* check WS-PEND-AUTHED-ACCT against.
054900 220-VALIDATE-AUTHORIZATION.
055000     IF WS-PEND-FROM-ROUTE = WS-LOCAL-ROUTING-NUMBER
055100         AND WS-PEND-FROM-ACCT NOT = WS-PEND-AUTHED-ACCT
055200         SET WS-IS-REJECTED TO TRUE
055300         ADD 1 TO WC-REJ-AUTH-CNT
055400         MOVE 'sender not authenticated' TO WS-REJECT-REASON
055500     END-IF
055600     .
055700*****************************************************************
055800* Rule 3 - no self-transfers within the same routing number.  Added
055900* after audit finding 87-119 flagged a customer who was wiring money
056000* to their own account, apparently to pad their visible transaction
056100* count ahead of a loan application; a transfer between two
056200* different branches to the same account number is not blocked here
056300* since the account numbers are only unique within one branch's
056400* routing number, not across branches.
056500 230-VALIDATE-SELF-TRANSFER.
056600     IF WS-PEND-FROM-ACCT  = WS-PEND-TO-ACCT
056700         AND WS-PEND-FROM-ROUTE = WS-PEND-TO-ROUTE
056800         SET WS-IS-REJECTED TO TRUE
056900         ADD 1 TO WC-REJ-SELF-CNT
057000         MOVE "can't send to self" TO WS-REJECT-REASON
057100     END-IF
057200     .
057300*****************************************************************
057400* Rule 4 - amount must be strictly positive.  A zero or negative
057500* amount would otherwise sail through 260-CHECK-AVAILABLE-BALANCE
057600* (a debit of a negative amount looks like a credit to the funds
057700* check) and post as a transaction that moves no real money while
057800* still consuming a transaction id - this rule exists specifically
057900* to close that hole.
058000 240-VALIDATE-AMOUNT.
058100     IF WS-PEND-AMOUNT NOT > ZERO
058200         SET WS-IS-REJECTED TO TRUE
058300         ADD 1 TO WC-REJ-AMOUNT-CNT
058400         MOVE 'invalid amount' TO WS-REJECT-REASON
058500     END-IF
058600     .
058700*****************************************************************
058800* Duplicate REQUEST-UUID already accepted this run - added per REQ
058900* 41207 after the wire room reported customers re-keying a submission
059000* that had already gone through, because the wire-room terminal gave
059100* no positive confirmation on a slow network day.  Runs first, ahead
059200* of every other edit, so a retried submission never even reaches
059300* the format/authorization/self-transfer/amount checks a second
059400* time.
059500 250-CHECK-DUPLICATE-UUID.
059600     IF WS-UUID-COUNT > ZERO
059700         SET WS-UUID-IDX TO 1
059800         SEARCH WS-UUID-ENTRY
059900             AT END
060000                 CONTINUE
060100             WHEN WS-UUID-ENTRY (WS-UUID-IDX) = WS-PEND-REQUEST-UUID
060200                 SET WS-IS-REJECTED TO TRUE
060300                 ADD 1 TO WC-REJ-DUP-CNT
060400                 MOVE 'duplicate transaction uuid' TO WS-REJECT-REASON
060500         END-SEARCH
060600     END-IF
060700     .
060800*****************************************************************
060900* Funds check - local senders only, non-local senders are not
061000* funds-checked; the receiving bank owns that edit on their side.
061100* An account with no balance-table entry yet (never seen on
061200* LEDGER-IN and never credited by an earlier transaction this run)
061300* is treated as carrying a zero balance, so any positive debit
061400* against it is rejected outright rather than searched for and
061500* silently allowed to go negative.
061600 260-CHECK-AVAILABLE-BALANCE.
061700     SET WS-FROM-IS-LOCAL TO FALSE
061800     IF WS-PEND-FROM-ROUTE = WS-LOCAL-ROUTING-NUMBER
061900         SET WS-FROM-IS-LOCAL TO TRUE
062000         SET WS-BAL-IDX TO 1
062100         SEARCH WS-BAL-ENTRY
062200             AT END
062300                 IF WS-PEND-AMOUNT > ZERO
062400                     SET WS-IS-REJECTED TO TRUE
062500                     ADD 1 TO WC-REJ-FUNDS-CNT
062600                     MOVE 'insufficient balance' TO WS-REJECT-REASON
062700                 END-IF
062800             WHEN WS-BAL-ACCT-NO (WS-BAL-IDX) = WS-PEND-FROM-ACCT
062900                 IF WS-BAL-AMOUNT (WS-BAL-IDX) < WS-PEND-AMOUNT
063000                     SET WS-IS-REJECTED TO TRUE
063100                     ADD 1 TO WC-REJ-FUNDS-CNT
063200                     MOVE 'insufficient balance' TO WS-REJECT-REASON
063300                 END-IF
063400         END-SEARCH
063500     END-IF
063600     .
063700*****************************************************************
063800* Assign the next transaction id, write the accepted record to
063900* LEDGER-OUT, apply the debit/credit immediately so a later
064000* pending record in the same run sees the new balance - batches
064100* used to run twice a day and same-day double-spends slipped by
064200* before this was tightened up (REQ 88104).
064300 300-POST-TRANSACTION.
064400     ADD 1 TO WS-UUID-COUNT
064500     MOVE WS-PEND-REQUEST-UUID TO WS-UUID-ENTRY (WS-UUID-COUNT)
064600
064700     ADD 1 TO WS-MAX-TRAN-ID
064800     MOVE WS-MAX-TRAN-ID TO WS-NEW-TRAN-ID
064900
065000     MOVE WS-NEW-TRAN-ID     TO TRAN-TRANSACTION-ID
065100     MOVE WS-PEND-FROM-ACCT  TO TRAN-FROM-ACCT  OF TRAN-REC
065200     MOVE WS-PEND-FROM-ROUTE TO TRAN-FROM-ROUTE
065300     MOVE WS-PEND-TO-ACCT    TO TRAN-TO-ACCT    OF TRAN-REC
065400     MOVE WS-PEND-TO-ROUTE   TO TRAN-TO-ROUTE   OF TRAN-REC
065500     MOVE WS-PEND-AMOUNT     TO TRAN-AMOUNT     OF TRAN-REC
065600     PERFORM 310-STAMP-CURRENT-TIME
065700
065800     MOVE TRAN-REC TO LEDGEROT-REC
065900     WRITE LEDGEROT-REC
066000
066100     IF WS-PEND-FROM-ROUTE = WS-LOCAL-ROUTING-NUMBER
066200         MOVE WS-PEND-AMOUNT TO WS-AMOUNT-WORK
066300         PERFORM 120-DEBIT-BALANCE
066400     END-IF
066500     IF WS-PEND-TO-ROUTE = WS-LOCAL-ROUTING-NUMBER
066600         MOVE WS-PEND-TO-ACCT TO WS-PEND-FROM-ACCT
066700         MOVE WS-PEND-AMOUNT  TO WS-AMOUNT-WORK
066800         PERFORM 110-CREDIT-BALANCE
066900     END-IF
067000     .
067100*****************************************************************
067200* Stamps TRAN-TS-YYYY/MM/DD/HH/MI/SS on the record about to post,
067300* from the system clock at the moment of posting - not from any
067400* time the wire room submitted the request, which this job never
067500* sees.
067600 310-STAMP-CURRENT-TIME.
067700     ACCEPT WS-CDT-DATE FROM DATE
067800     ACCEPT WS-CDT-TIME FROM TIME
067900     MOVE '20'           TO WS-CDT-YYYY (1:2)
068000     MOVE WS-CDT-YY      TO WS-CDT-YYYY (3:2)
068100     MOVE WS-CDT-YYYY TO TRAN-TS-YYYY
068200     MOVE WS-CDT-MM   TO TRAN-TS-MM   OF TRAN-REC
068300     MOVE WS-CDT-DD   TO TRAN-TS-DD   OF TRAN-REC
068400     MOVE WS-CDT-HH   TO TRAN-TS-HH   OF TRAN-REC
068500     MOVE WS-CDT-MI   TO TRAN-TS-MI   OF TRAN-REC
068600     MOVE WS-CDT-SS   TO TRAN-TS-SS   OF TRAN-REC
068700     .
068800*****************************************************************
068900* Write the rejected pending record plus reason via the shared
069000* reject-logging subroutine, line-sequential, reason text
069100* appended to the record (REQ 88104).  RJCTLOG0 is shared with
069200* ACCREG01's registration rejects so both jobs' reject lines land in
069300* the same pipe-delimited layout the wire room's audit spreadsheet
069400* macro parses.
069500 190-WRITE-REJECT.
069600     CALL 'rjctlog0' USING WS-PEND-WORK, WS-REJECT-REASON
069700     .
069800*****************************************************************
069900* Close the three sequential files, roll the run's control totals
070000* into the TOTALS-FILE layout and write the one summary record,
070100* then close TOTALS-FILE and echo the same three headline counts to
070200* the console that every job in this suite echoes, so an operator
070300* scanning tonight's log sees a consistent shape across every step.
070400 900-END-OF-JOB.
070500     CLOSE LEDGER-IN LEDGER-OUT PENDING-FILE
070600
070700     MOVE WC-READ-COUNT       TO WT-READ-COUNT
070800     MOVE WC-ACCEPT-COUNT     TO WT-ACCEPT-COUNT
070900     MOVE WC-REJECT-COUNT     TO WT-REJECT-COUNT
071000     MOVE WC-REJ-FORMAT-CNT   TO WT-REJ-FORMAT-CNT
071100     MOVE WC-REJ-AUTH-CNT     TO WT-REJ-AUTH-CNT
071200     MOVE WC-REJ-SELF-CNT     TO WT-REJ-SELF-CNT
071300     MOVE WC-REJ-AMOUNT-CNT   TO WT-REJ-AMOUNT-CNT
071400     MOVE WC-REJ-DUP-CNT      TO WT-REJ-DUP-CNT
071500     MOVE WC-REJ-FUNDS-CNT    TO WT-REJ-FUNDS-CNT
071600     MOVE WC-ACCEPT-AMOUNT    TO WT-ACCEPT-AMOUNT
071700     MOVE WS-STARTING-MAX-ID  TO WT-STARTING-MAX-ID
071800     MOVE WS-TOTALS-OUT       TO TOTALS-REC
071900     WRITE TOTALS-REC
072000     CLOSE TOTALS-FILE
072100
072200     DISPLAY 'LDGVAL01 READ    = ' WC-READ-COUNT
072300     DISPLAY 'LDGVAL01 ACCEPT  = ' WC-ACCEPT-COUNT
072400     DISPLAY 'LDGVAL01 REJECT  = ' WC-REJECT-COUNT
072500     .
072600*****************************************************************
072700* Shared abend paragraph - logs the file status and the standard
072800* error message layout from COPYLIB-Z0900-error-wkstg, then stops
072900* the run with a non-zero return code so the job scheduler flags
073000* the step as failed rather than letting the reconciliation report
073100* run against a half-posted ledger.
073200 950-ERROR-ROUTINE.
073300     MOVE WS-PENDING-STATUS TO WC-MSG-FILESTAT
073400     DISPLAY 'LDGVAL01 *** FILE ERROR ***'
073500     DISPLAY WR-PROGRAM-ERROR-MESSAGE
073600     MOVE 999 TO RETURN-CODE
073700     STOP RUN
073800     .
073900*****************************************************************
074000* FIELD CROSS-REFERENCE - PENDING-FILE to LEDGER (TRAN-REC)
074100* -------------------------------------------------------------
074200* Maintainer's map, not compiled code - documents what
074300* 300-POST-TRANSACTION actually does field by field, since the two
074400* record layouts live in separate copybooks with no shared prefix.
074500*
074600*   PEND-FROM-ACCT     -> TRAN-FROM-ACCT       (carried unchanged)
074700*   PEND-FROM-ROUTE    -> TRAN-FROM-ROUTE      (carried unchanged)
074800*   PEND-TO-ACCT       -> TRAN-TO-ACCT         (carried unchanged)
074900*   PEND-TO-ROUTE      -> TRAN-TO-ROUTE        (carried unchanged)
075000*   PEND-AMOUNT        -> TRAN-AMOUNT          (carried unchanged)
075100*   (assigned here)    -> TRAN-TRANSACTION-ID  (WS-NEW-TRAN-ID, see
075200*                                               300-POST-TRANSACTION)
075300*   (system clock)     -> TRAN-TS-YYYY/MM/DD/
075400*                          HH/MI/SS             (see
075500*                                               310-STAMP-CURRENT-TIME)
075600*   PEND-REQUEST-UUID     not carried to the ledger record at all -
075700*                          it lives only in WS-UUID-TABLE for this
075800*                          run's duplicate check and in the reject
075900*                          line if the transaction is rejected; the
076000*                          posted ledger has no concept of the wire
076100*                          room's submission id, only the
076200*                          transaction id this job assigns.
076300*   PEND-AUTHED-ACCT      not carried to the ledger record - it is
076400*                          consumed entirely by
076500*                          220-VALIDATE-AUTHORIZATION and has no
076600*                          further purpose once the transaction is
076700*                          accepted.
076800*****************************************************************
076900* OPERATIONAL NOTES
077000* -------------------------------------------------------------
077100* - This job must run after ACCREG01 in the nightly schedule so an
077200*   account opened today can send or receive a wire the same night.
077300* - This job must run before BALREP01 so the day's postings are on
077400*   the ledger before the balance/history report is produced.
077500* - A rerun without first restoring LEDGER-IN from the prior day's
077600*   LEDGER-OUT will re-post every accepted transaction from today
077700*   under new transaction ids and double the accepted amount on the
077800*   ledger; operations restores the correct generation before a
077900*   rerun, same convention as the rest of this suite.
078000* - WS-BAL-TABLE and WS-UUID-TABLE are both sized well above current
078100*   branch volume (20000 accounts, 5000 transactions); a branch
078200*   approaching either limit should raise it with ledger systems
078300*   ahead of time rather than let either OCCURS DEPENDING ON table
078400*   overflow at run time.
078500*****************************************************************
078600* END OF PROGRAM LDGVAL01
078700*
078800* Retain COPYLIB-TRANREC, COPYLIB-PENDREC and
078900* COPYLIB-Z0900-error-wkstg at their current layouts; a field-width
079000* change to either the ledger or pending record must be coordinated
079100* with every other job in this suite that shares the copybook, per
079200* the shop's usual cross-job copybook discipline.
079300*****************************************************************
079400* SIZING WORKSHEET (maintainer reference, not compiled code)
079500* -------------------------------------------------------------
079600* WS-BAL-TABLE          20000 entries x 22 bytes  =  440000 bytes
079700* WS-UUID-TABLE          5000 entries x 36 bytes  =  180000 bytes
079800* Both tables live in WORKING-STORAGE for the life of the run; a
079900* branch that needs either limit raised should expect this job's
080000* region size requirement to grow by roughly the same proportion, a
080100* fact operations has had to explain to the scheduling group more
080200* than once when a region-size abend followed a table-size increase
080300* that was not paired with a JCL region bump.
080400*
080500* WS-CONTROL-TOTALS and WS-TOTALS-OUT deliberately carry the same
080600* nine reject/accept counters in the same order, one packed for
080700* working-storage arithmetic and one zoned for the disk record - a
080800* maintainer adding a tenth reject reason must add it to both groups,
080900* in the same relative position, or the totals record and the
081000* console DISPLAY will silently drift out of step with each other.
081100*****************************************************************
081200* A NOTE ON PARAGRAPH NUMBERING
081300* -------------------------------------------------------------
081400* The 100/110/120/130 block belongs to the ledger-replay phase, the
081500* 200/210/220/230/240/250/260 block to the pending-transaction phase,
081600* 300/310 to posting, 900 to end of job and 950 to the shared error
081700* path - the same numbering shape ACCREG01 and BALREP01 use, so a
081800* maintainer who already knows one of this suite's jobs can guess
081900* roughly where to look in any of the others.
082000*****************************************************************
082100* A NOTE ON REJECT REASON TEXT
082200* -------------------------------------------------------------
082300* The six literal reject-reason strings moved into WS-REJECT-REASON
082400* ('invalid account details', 'sender not authenticated', "can't
082500* send to self", 'invalid amount', 'duplicate transaction uuid',
082600* 'insufficient balance') are exactly what lands in the wire room's
082700* audit spreadsheet via RJCTLOG0's WR-REASON field; wording changes
082800* here should go through the wire room the same way a WR-REJECT-LINE
082900* field-order change would, since their macro keys off some of this
083000* text for its own reason-code lookup.
083100*
083200* A NOTE ON WS-PEND-FROM-ACCT REUSE
083300* -------------------------------------------------------------
083400* 110-CREDIT-BALANCE and 120-DEBIT-BALANCE always operate against
083500* whichever account number the caller has moved into
083600* WS-PEND-FROM-ACCT immediately beforehand - in 100-LOAD-LEDGER and
083700* 300-POST-TRANSACTION the account actually being credited is
083800* sometimes the transaction's TO-ACCT, not its FROM-ACCT, and gets
083900* moved into WS-PEND-FROM-ACCT purely so 130-FIND-BAL-ENTRY has one
084000* single field to search on regardless of which side of the
084100* transaction it is being asked about.  A maintainer adding a third
084200* balance-affecting paragraph should follow the same convention
084300* rather than teaching 130-FIND-BAL-ENTRY a second search key.
084400*****************************************************************
084500* A NOTE ON THE 950 ERROR PATH
084600* -------------------------------------------------------------
084700* 950-ERROR-ROUTINE is COPYLIB-Z0900-error-wkstg's shared paragraph,
084800* the same one ACCREG01 and BALREP01 call - it DISPLAYs
084900* WR-PROGRAM-ERROR-MESSAGE and ABENDs the run rather than trying to
085000* skip the bad record and carry on, because a file-status error on
085100* LEDGER-IN or PENDING-FILE partway through a posting run means the
085200* balance table this job is building can no longer be trusted for
085300* any account, not just the one record being read when the error
085400* was hit.
085500*****************************************************************
