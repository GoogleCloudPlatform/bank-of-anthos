000100*****************************************************************
000200* COPYLIB-ACCTMAST
000300* Account master record - one row per registered customer, the
000400* output of account registration and the uniqueness/lookup file
000500* for later registration runs.  Fixed length 200.
000600* Adapted 2020-02-11 for the account-registration job (req 90244).
000700*****************************************************************
000800 01  ACCTM-REC.
000900     03 ACCTM-USERNAME              PIC X(20).
001000     03 ACCTM-ACCOUNT-ID            PIC X(10).
001100     03 ACCTM-ACCOUNT-ID-RED REDEFINES ACCTM-ACCOUNT-ID
001200                                    PIC 9(10).
001300     03 ACCTM-FIRSTNAME             PIC X(20).
001400     03 ACCTM-LASTNAME              PIC X(20).
001500     03 ACCTM-BIRTHDAY              PIC X(10).
001600     03 ACCTM-TIMEZONE              PIC X(10).
001700     03 ACCTM-ADDRESS               PIC X(40).
001800     03 ACCTM-STATE                 PIC X(02).
001900     03 ACCTM-ZIP                   PIC X(05).
002000     03 ACCTM-SSN                   PIC X(11).
002100     03 FILLER                      PIC X(52).
