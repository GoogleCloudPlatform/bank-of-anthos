000100*****************************************************************
000200* COPYLIB-PENDREC
000300* Pending (submitted) transaction record - input to validation
000400* and posting.  Same account/route/amount fields as TRAN-REC,
000500* minus TRANSACTION-ID and TIMESTAMP, plus the authenticated
000600* submitter's account.  Fixed length 120.
000700* Adapted 2019-08-05 for the ledger posting rewrite (req 88104).
000800*****************************************************************
000900 01  PEND-REC.
001000     03 PEND-FROM-ACCT              PIC X(10).
001100     03 PEND-FROM-ROUTE             PIC X(09).
001200     03 PEND-TO-ACCT                PIC X(10).
001300     03 PEND-TO-ROUTE               PIC X(09).
001400     03 PEND-AMOUNT                 PIC S9(09)      DISPLAY.
001500     03 PEND-REQUEST-UUID           PIC X(36).
001600     03 PEND-AUTHED-ACCT            PIC X(10).
001700     03 PEND-AMOUNT-RED REDEFINES PEND-AMOUNT
001800                                    PIC S9(09).
001900     03 FILLER                      PIC X(27).
