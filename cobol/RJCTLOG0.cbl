000100*****************************************************************
000200* Authors: Peter B, Bertil K and Sergejs S.
000300* Purpose: Append one rejected pending transaction, with its
000400*          reject reason, to the REJECTS file.  CALLed from both
000500*          batch jobs that reject pending work.
000600*
000700* This routine is deliberately small and does exactly one thing -
000800* format and append a line.  It carries no validation logic of its
000900* own; the caller has already decided the transaction is rejected
001000* and has already built the reason text.  Keeping the write-out in
001100* one shared subprogram means both LDGVAL01 and any future rejecting
001200* job produce REJECTS lines in the same pipe-delimited layout, which
001300* the wire room's audit spreadsheet macro depends on column-for-
001400* column.  Do not change the field order in WR-REJECT-LINE without
001500* clearing it with wire room operations first (see REQ 51190 below).
001600* Initial Version Created: 2014-03-26
001700*****************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.    rjctlog0.
002000 AUTHOR.        BERTIL K.
002100 INSTALLATION.  PBS DATA AB - LEDGER SYSTEMS.
002200 DATE-WRITTEN.  1989-02-20.
002300 DATE-COMPILED.
002400 SECURITY.      PBS INTERNAL USE ONLY.
002500*****************************************************************
002600*  CHANGE LOG
002700*  ----------
002800*  1989-02-20  PB    INITIAL VERSION - APPEND MESSAGE TO ERROR LOG.
002900*  1994-09-27  SS    REPURPOSED AS THE SHARED REJECT-WRITER FOR THE
003000*                     LEDGER JOBS, TAKES THE PENDING RECORD AND A
003100*                     REASON RATHER THAN A FREE-TEXT LINE
003200*                     (REQ 51190).
003300*  1998-12-04  BK    Y2K - DATE-TIME STAMP ALREADY 4-DIGIT YEAR,
003400*                     LOGGED FOR THE Y2K REGISTER, NO CODE CHANGE
003500*                     (REQ 60002).
003600*  2001-06-11  SS    ADDED W9-CALL-COUNT SO OPERATIONS CAN CONFIRM
003700*                     FROM THE CONSOLE LOG HOW MANY REJECTS WERE
003800*                     WRITTEN IN A GIVEN RUN WITHOUT WAITING ON THE
003900*                     CALLING JOB'S OWN REPORT (REQ 65210).
004000*  2019-08-05  JLM   RECORD LAYOUT NOW COPYLIB-PENDREC INSTEAD OF
004100*                     THE OLD FREE-TEXT LINE (REQ 88104).
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500*----------------------------------------------------------------
004600* UPSI-0/rerun switch is not used by this subprogram - it is only
004700* meaningful to a mainline job step - but SPECIAL-NAMES is still
004800* coded here the same way as every other module in this system so a
004900* maintainer moving between programs sees the same paragraph in the
005000* same place every time.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS NUMERIC-DIGITS IS '0' THRU '9'.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600*----------------------------------------------------------------
005700* OPTIONAL because a brand-new branch install may run a clean batch
005800* with zero rejects for weeks; EXTEND-mode OPEN below creates the
005900* file on first write rather than aborting on a missing REJECTS
006000* dataset.
006100     SELECT OPTIONAL REJECTS-FILE
006200         ASSIGN TO REJECTS
006300         ORGANIZATION IS LINE SEQUENTIAL.
006400*****************************************************************
006500 DATA DIVISION.
006600 FILE SECTION.
006700*----------------------------------------------------------------
006800* One reject per line, pipe-delimited, 160 bytes to leave head room
006900* for a longer reason text if the wire room ever asks for one.
007000 FD  REJECTS-FILE.
007100 01  REJECTS-REC                    PIC X(160).
007200*****************************************************************
007300 WORKING-STORAGE SECTION.
007400*----------------------------------------------------------------
007500* Output line layout for one REJECTS entry.  Pipe-delimited so the
007600* wire room's spreadsheet macro can split columns without a fixed-
007700* width parser; the from/to account and routing fields line up with
007800* PEND-REC field-for-field, followed by the amount (edited to show a
007900* leading sign), the request uuid the sender supplied, and finally
008000* the reason text the calling program decided on.
008100 01  WR-REJECT-LINE.
008200     05  WR-FROM-ACCT               PIC X(10).
008300     05  FILLER                     PIC X(01)   VALUE '|'.
008400     05  WR-FROM-ROUTE              PIC X(09).
008500     05  FILLER                     PIC X(01)   VALUE '|'.
008600     05  WR-TO-ACCT                 PIC X(10).
008700     05  FILLER                     PIC X(01)   VALUE '|'.
008800     05  WR-TO-ROUTE                PIC X(09).
008900     05  FILLER                     PIC X(01)   VALUE '|'.
009000     05  WR-AMOUNT                  PIC -999999999.
009100     05  FILLER                     PIC X(01)   VALUE '|'.
009200     05  WR-REQUEST-UUID            PIC X(36).
009300     05  FILLER                     PIC X(01)   VALUE '|'.
009400     05  WR-REASON                  PIC X(30).
009500     05  FILLER                     PIC X(40).
009600* WR-REJECT-LINE-RED and WR-AMOUNT-DISPLAY below are two alternate
009700* views of the same 160-byte area - the shop's habit of keeping a
009800* raw split (head/tail) and an edited-field overlay side by side
009900* rather than re-MOVEing into a second working area.
010000 01  WR-REJECT-LINE-RED REDEFINES WR-REJECT-LINE.
010100     05  FILLER                     PIC X(80).
010200     05  WR-TAIL                    PIC X(80).
010300 01  WR-AMOUNT-DISPLAY REDEFINES WR-REJECT-LINE.
010400     05  FILLER                     PIC X(41).
010500     05  WR-AMOUNT-EDIT              PIC X(10).
010600     05  FILLER                     PIC X(69).
010700*----------------------------------------------------------------
010800* Console-log counter only - not written to any file - so an
010900* operator scanning the job log can see at a glance how many
011000* rejects a given run produced without cross-referencing the
011100* calling program's own totals (REQ 65210).
011200 77  W9-CALL-COUNT                  PIC S9(7) COMP VALUE ZERO.
011300 77  W9-WRITE-COUNT                 PIC S9(7) COMP VALUE ZERO.
011400
011500 LINKAGE SECTION.
011600*----------------------------------------------------------------
011700* PEND-REC comes in exactly as the caller holds it in working
011800* storage - this subprogram never changes it, only reads it.
011900     COPY COPYLIB-PENDREC.CPY.
012000 01  LC-PEND-REC-RED REDEFINES PEND-REC PIC X(120).
012100 01  LC-REASON                      PIC X(30).
012200*****************************************************************
012300 PROCEDURE DIVISION USING PEND-REC, LC-REASON.
012400 000-RJCTLOG0-MAIN.
012500     ADD 1 TO W9-CALL-COUNT
012600     PERFORM A0100-APPEND-REJECT-REC
012700     EXIT PROGRAM
012800     .
012900*****************************************************************
013000* Format the pipe-delimited line from the pending record and the
013100* caller's reason text, then EXTEND the REJECTS file with it.  The
013200* file is opened and closed on every call rather than once per job
013300* step - a few extra opens are cheap next to the certainty that a
013400* long-running job never leaves REJECTS open across an abend.
013500 A0100-APPEND-REJECT-REC.
013600     OPEN EXTEND REJECTS-FILE
013700
013800     MOVE PEND-FROM-ACCT     TO WR-FROM-ACCT
013900     MOVE PEND-FROM-ROUTE    TO WR-FROM-ROUTE
014000     MOVE PEND-TO-ACCT       TO WR-TO-ACCT
014100     MOVE PEND-TO-ROUTE      TO WR-TO-ROUTE
014200     MOVE PEND-AMOUNT        TO WR-AMOUNT
014300     MOVE PEND-REQUEST-UUID  TO WR-REQUEST-UUID
014400     MOVE LC-REASON          TO WR-REASON
014500
014600     MOVE WR-REJECT-LINE TO REJECTS-REC
014700     WRITE REJECTS-REC
014800     ADD 1 TO W9-WRITE-COUNT
014900
015000     CLOSE REJECTS-FILE
015100     .
015200*****************************************************************
